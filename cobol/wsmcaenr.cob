000010*******************************************
000020*                                          *
000030*  Record Definition For Enriched-Data    *
000040*           File                          *
000050*     Three records per sampled company   *
000060*******************************************
000070*  File size 307 bytes incl growth filler.
000080*
000090* THESE FIELD DEFINITIONS MAY NEED CHANGING
000100*
000110* 21/11/85 vbc - Created.  Written by mca300 in fixed source order
000120*                ZAUBACORP, MCA-API, GST-PORTAL per sampled company.
000130*
000140 01  MCA-Enrich-Record.
000150     03  MCA-Enr-Cin          pic x(21).
000160     03  MCA-Enr-Company-Name pic x(60).
000170     03  MCA-Enr-State        pic x(15).
000180     03  MCA-Enr-Status       pic x(15).
000190     03  MCA-Enr-Source       pic x(12).
000200     03  MCA-Enr-Field        pic x(20).
000210     03  MCA-Enr-Source-Url   pic x(80).
000220     03  MCA-Enr-Detail-1     pic x(40).
000230     03  MCA-Enr-Detail-2     pic x(40).
000240     03  filler               pic x(04).
000250*
