000010IDENTIFICATION            DIVISION.
000020*=================================
000030*
000040     PROGRAM-ID.         MCA400.
000050*
000060     AUTHOR.             V B COEN.
000070*
000080     INSTALLATION.       APPLEWOOD COMPUTERS - MCA REGISTRY SUITE.
000090*
000100     DATE-WRITTEN.       21/11/1985.
000110*
000120     DATE-COMPILED.
000130*
000140     SECURITY.           COPYRIGHT (C) 1985-2026 VINCENT B COEN.
000150*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000160*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000170*
000180* Remarks.              Daily Change Summary Report.  Single pass
000190*                       over the change log tallying change type,
000200*                       state and field-changed counts, then prints
000210*                       the management summary - top 5 states, top
000220*                       5 fields, and the single most-modified field
000230*                       as the day's headline insight.
000240*
000250*                       Semi-sourced from pyrgstr's heading/banner
000260*                       style - no Report Writer needed, this is a
000270*                       one-shot tallied summary, not a per-record
000280*                       detail listing.
000290*
000300* Version.              See Prog-Name in WS.
000310*
000320* Called modules.       None.
000330*
000340* Files used :          CHANGELOG change log (in).
000350*                       RPT4 daily summary print (out).
000360*
000370* Error messages used.
000380*  Program specific:     MC401.
000390*
000400* Changes:
000410* 21/11/85 vbc - 1.0.00 Created - tally pass plus ranked print.
000420* 30/11/85 vbc -    .01 Ranking table now built dynamically so ties
000430*                       break on first-encountered order, not on
000440*                       table definition order - MCA-159.
000450* 08/01/86 vbc -    .02 Zero-change run now prints the single line
000460*                       variant instead of an empty body - MCA-163.
000470* 12/10/87 vbc -    .03 Top-5 search recoded to scan the tally table
000480*                       once per rank, the earlier sort pass was
000490*                       dropping ties - MCA-176.
000500* 05/05/92 jds -    .04 State/field tally tables upped to 40 rows
000510*                       after an overflow on the May incorporation
000520*                       run - MCA-217.
000530* 21/11/95 jds -    .05 Date now read from Run-Date-In instead of
000540*                       CURRENT-DATE, batch has no interactive
000550*                       component - MCA-231.
000560* 05/12/98 rmk -    .06 Y2K - confirmed no 2-digit year fields in
000570*                       this program's date handling - MCA-244.
000580* 30/08/04 rmk -    .07 Change-File status now checked after every
000590*                       READ, the old test only fired on the first
000600*                       record - MCA-266.
000610* 14/12/10 ptn -    .08 Report heading widened to 132 columns to
000620*                       match the house print-file standard -
000630*                       MCA-284.
000640* 02/04/16 ptn -    .09 Comment banners re-typed to match current
000650*                       head office house style - MCA-302.
000660* 24/08/22 ljm -    .10 Copyright block refreshed for the GPL v3
000670*                       notice update - MCA-316.
000680*
000690*****************************************************************
000700* Copyright Notice.
000710* ****************
000720*
000730* This program is part of the Applewood Computers MCA Registry
000740* batch suite and is Copyright (c) Vincent B Coen, 1985-2026 and
000750* later.  Distributed under the terms of the GNU General Public
000760* License, version 3 and later, for personal and in-house business
000770* use.  See the file COPYING for the full text.
000780*****************************************************************
000790*
000800 ENVIRONMENT                DIVISION.
000810*=================================
000820*
000830 COPY  "envdiv.cob".
000840 INPUT-OUTPUT               SECTION.
000850 FILE-CONTROL.
000860     SELECT   MCA-Change-File     ASSIGN TO "CHANGELOG"
000870              ORGANIZATION        SEQUENTIAL
000880              FILE STATUS         WS-Change-Status.
000890     SELECT   Print-File          ASSIGN TO "RPT4"
000900              ORGANIZATION        LINE SEQUENTIAL
000910              FILE STATUS         WS-Print-Status.
000920*
000930 DATA                       DIVISION.
000940 FILE SECTION.
000950*
000960 FD  MCA-Change-File.
000970 COPY "wsmcachg.cob".
000980*
000990 FD  Print-File.
001000 01  Print-Line                  pic x(132).
001010*
001020 WORKING-STORAGE SECTION.
001030*-----------------------
001040 77  Prog-Name                pic x(15) value "MCA400 (1.0.10)".
001050*
001060 01  Run-Date-In               pic x(10).
001070*
001080 01  WS-Statuses.
001090     03  WS-Change-Status         pic xx  value "00".
001100     03  WS-Print-Status          pic xx  value "00".
001110*
001120 01  WS-Switches.
001130     03  WS-EOF-Sw                pic x   value "N".
001140         88  WS-EOF                       value "Y".
001150     03  WS-Found-Sw               pic x  value "N".
001160         88  WS-Found                     value "Y".
001170*
001180 01  WS-Counters.
001190     03  WS-Tot-Changes             pic 9(6) comp value zero.
001200     03  WS-Tot-New                 pic 9(6) comp value zero.
001210     03  WS-Tot-Dereg               pic 9(6) comp value zero.
001220     03  WS-Tot-Update              pic 9(6) comp value zero.
001230     03  WS-State-Count              pic 9(4) comp value zero.
001240     03  WS-State-Ix                 pic 9(4) comp value zero.
001250     03  WS-Field-Count               pic 9(4) comp value zero.
001260     03  WS-Field-Ix                  pic 9(4) comp value zero.
001270     03  WS-Seen-Order                 pic 9(4) comp value zero.
001280     03  WS-Rank-Ix                     pic 9(4) comp value zero.
001290     03  WS-Best-Ix                      pic 9(4) comp value zero.
001300     03  WS-Best-Tally                    pic 9(6) comp value zero.
001310     03  WS-Best-Order                     pic 9(4) comp value zero.
001320     03  WS-Top-Field-Ix                    pic 9(4) comp value zero.
001330*
001340 01  WS-State-Table.
001350     03  WS-State-Entry  occurs 10 indexed by WS-State-Ex.
001360         05  WS-State-Name          pic x(15).
001370         05  WS-State-Tally          pic 9(6) comp.
001380         05  WS-State-Seen           pic 9(4) comp.
001390         05  WS-State-Picked-Sw      pic x.
001400             88  WS-State-Picked              value "Y".
001410*
001420 01  WS-Field-Table.
001430     03  WS-Field-Entry  occurs 10 indexed by WS-Field-Ex.
001440         05  WS-Field-Name          pic x(25).
001450         05  WS-Field-Tally          pic 9(6) comp.
001460         05  WS-Field-Seen           pic 9(4) comp.
001470         05  WS-Field-Picked-Sw      pic x.
001480             88  WS-Field-Picked              value "Y".
001490*
001500 01  WS-Date-Range.
001510     03  WS-Min-Change-Date         pic x(10) value "9999-99-99".
001520     03  WS-Max-Change-Date         pic x(10) value "0000-00-00".
001530*
001540 01  WS-Rpt-Lines.
001550     03  WS-Rpt-Num                 pic zzz,zz9.
001560*
001570 01  WS-Date-Formats.
001580     03  WS-Date                    pic x(10)   value spaces.
001590     03  WS-Intl redefines WS-Date.
001600         05  WS-Intl-Year           pic 9(4).
001610         05  filler                 pic x.
001620         05  WS-Intl-Month          pic 99.
001630         05  filler                 pic x.
001640         05  WS-Intl-Day            pic 99.
001650     03  WS-UK    redefines WS-Date.
001660         05  WS-Days                pic 99.
001670         05  filler                 pic x.
001680         05  WS-Month               pic 99.
001690         05  filler                 pic x.
001700         05  WS-Year                pic 9(4).
001710     03  WS-USA   redefines WS-Date.
001720         05  WS-USA-Month           pic 99.
001730         05  filler                 pic x.
001740         05  WS-USA-Days            pic 99.
001750         05  filler                 pic x(5).
001760*
001770 01  Error-Messages.
001780     03  MC401                     pic x(35) value
001790         "MC401 Change log not found -".
001800*
001810 PROCEDURE DIVISION USING Run-Date-In.
001820*=====================================
001830*
001840 aa000-Main                  SECTION.
001850***********************************
001860*
001870     MOVE      Run-Date-In TO WS-Date.
001880     PERFORM   aa010-Accumulate-Changes THRU aa010-Exit.
001890     PERFORM   aa020-Print-Report       THRU aa020-Exit.
001900     MOVE      zero TO RETURN-CODE.
001910     GOBACK.
001920*
001930 aa010-Accumulate-Changes    SECTION.
001940***********************************
001950*
001960     OPEN      INPUT MCA-Change-File.
001970     IF        WS-Change-Status not = "00"
001980               DISPLAY  MC401
001990               GO TO    aa010-Exit.
002000     MOVE      "N" TO WS-EOF-Sw.
002010     PERFORM   aa015-Accumulate-One THRU aa015-Exit UNTIL WS-EOF.
002020     CLOSE     MCA-Change-File.
002030 aa010-Exit.
002040     EXIT      SECTION.
002050*
002060 aa015-Accumulate-One         SECTION.
002070***********************************
002080*
002090     READ      MCA-Change-File NEXT RECORD
002100               AT END MOVE "Y" TO WS-EOF-Sw
002110               GO TO aa015-Exit
002120     END-READ.
002130     ADD       1 TO WS-Tot-Changes.
002140     EVALUATE  MCA-Chg-Change-Type
002150         WHEN  "NEW INCORPORATION" ADD 1 TO WS-Tot-New
002160         WHEN  "DEREGISTRATION"    ADD 1 TO WS-Tot-Dereg
002170         WHEN  "FIELD UPDATE"      ADD 1 TO WS-Tot-Update
002180     END-EVALUATE.
002190     PERFORM   zz050-Tally-State THRU zz050-Exit.
002200     PERFORM   zz060-Tally-Field THRU zz060-Exit.
002210     IF        MCA-Chg-Change-Date < WS-Min-Change-Date
002220               MOVE MCA-Chg-Change-Date TO WS-Min-Change-Date.
002230     IF        MCA-Chg-Change-Date > WS-Max-Change-Date
002240               MOVE MCA-Chg-Change-Date TO WS-Max-Change-Date.
002250 aa015-Exit.
002260     EXIT      SECTION.
002270*
002280 zz050-Tally-State             SECTION.
002290***********************************
002300*
002310     MOVE      "N" TO WS-Found-Sw.
002320     MOVE      1   TO WS-State-Ix.
002330     PERFORM   zz052-Find-State THRU zz052-Exit
002340               UNTIL WS-State-Ix > WS-State-Count OR WS-Found.
002350     IF        WS-Found
002360               SET WS-State-Ex TO WS-State-Ix
002370               ADD 1 TO WS-State-Tally (WS-State-Ex)
002380     ELSE
002390               IF WS-State-Count < 10
002400                  ADD 1 TO WS-State-Count
002410                  ADD 1 TO WS-Seen-Order
002420                  SET WS-State-Ex TO WS-State-Count
002430                  MOVE MCA-Chg-State TO WS-State-Name (WS-State-Ex)
002440                  MOVE 1 TO WS-State-Tally (WS-State-Ex)
002450                  MOVE WS-Seen-Order TO WS-State-Seen (WS-State-Ex)
002460                  MOVE "N" TO WS-State-Picked-Sw (WS-State-Ex)
002470               END-IF.
002480 zz050-Exit.
002490     EXIT      SECTION.
002500*
002510 zz052-Find-State.
002520     SET       WS-State-Ex TO WS-State-Ix.
002530     IF        WS-State-Name (WS-State-Ex) = MCA-Chg-State
002540               MOVE "Y" TO WS-Found-Sw
002550     ELSE
002560               ADD 1 TO WS-State-Ix
002570     END-IF.
002580 zz052-Exit.
002590     EXIT.
002600*
002610 zz060-Tally-Field             SECTION.
002620***********************************
002630*
002640     MOVE      "N" TO WS-Found-Sw.
002650     MOVE      1   TO WS-Field-Ix.
002660     PERFORM   zz062-Find-Field THRU zz062-Exit
002670               UNTIL WS-Field-Ix > WS-Field-Count OR WS-Found.
002680     IF        WS-Found
002690               SET WS-Field-Ex TO WS-Field-Ix
002700               ADD 1 TO WS-Field-Tally (WS-Field-Ex)
002710     ELSE
002720               IF WS-Field-Count < 10
002730                  ADD 1 TO WS-Field-Count
002740                  ADD 1 TO WS-Seen-Order
002750                  SET WS-Field-Ex TO WS-Field-Count
002760                  MOVE MCA-Chg-Field-Changed TO WS-Field-Name (WS-Field-Ex)
002770                  MOVE 1 TO WS-Field-Tally (WS-Field-Ex)
002780                  MOVE WS-Seen-Order TO WS-Field-Seen (WS-Field-Ex)
002790                  MOVE "N" TO WS-Field-Picked-Sw (WS-Field-Ex)
002800               END-IF.
002810 zz060-Exit.
002820     EXIT      SECTION.
002830*
002840 zz062-Find-Field.
002850     SET       WS-Field-Ex TO WS-Field-Ix.
002860     IF        WS-Field-Name (WS-Field-Ex) = MCA-Chg-Field-Changed
002870               MOVE "Y" TO WS-Found-Sw
002880     ELSE
002890               ADD 1 TO WS-Field-Ix
002900     END-IF.
002910 zz062-Exit.
002920     EXIT.
002930*
002940 aa020-Print-Report            SECTION.
002950***********************************
002960*
002970     OPEN      OUTPUT Print-File.
002980     IF        WS-Tot-Changes = zero
002990               STRING "NO COMPANY CHANGES DETECTED FOR " Run-Date-In
003000                      DELIMITED BY SIZE INTO Print-Line
003010               WRITE  Print-Line
003020               GO TO  aa020-Close.
003030     STRING    "MCA DAILY CHANGE SUMMARY - " Run-Date-In
003040               DELIMITED BY SIZE INTO Print-Line.
003050     WRITE     Print-Line.
003060     MOVE      "OVERVIEW:" TO Print-Line.
003070     WRITE     Print-Line.
003080     MOVE      WS-Tot-Changes TO WS-Rpt-Num.
003090     STRING    "  TOTAL CHANGES: " WS-Rpt-Num
003100               DELIMITED BY SIZE INTO Print-Line.
003110     WRITE     Print-Line.
003120     MOVE      "KEY METRICS:" TO Print-Line.
003130     WRITE     Print-Line.
003140     MOVE      WS-Tot-New TO WS-Rpt-Num.
003150     STRING    "  NEW INCORPORATIONS: " WS-Rpt-Num
003160               DELIMITED BY SIZE INTO Print-Line.
003170     WRITE     Print-Line.
003180     MOVE      WS-Tot-Dereg TO WS-Rpt-Num.
003190     STRING    "  DEREGISTRATIONS:    " WS-Rpt-Num
003200               DELIMITED BY SIZE INTO Print-Line.
003210     WRITE     Print-Line.
003220     MOVE      WS-Tot-Update TO WS-Rpt-Num.
003230     STRING    "  FIELD UPDATES:      " WS-Rpt-Num
003240               DELIMITED BY SIZE INTO Print-Line.
003250     WRITE     Print-Line.
003260     MOVE      "STATE-WISE BREAKDOWN:" TO Print-Line.
003270     WRITE     Print-Line.
003280     PERFORM   zz070-Reset-State-Picks THRU zz070-Exit.
003290     MOVE      1 TO WS-Rank-Ix.
003300     PERFORM   aa025-Print-Top-State THRU aa025-Exit
003310               UNTIL WS-Rank-Ix > 5.
003320     MOVE      "TOP FIELDS MODIFIED:" TO Print-Line.
003330     WRITE     Print-Line.
003340     PERFORM   zz075-Reset-Field-Picks THRU zz075-Exit.
003350     MOVE      1 TO WS-Rank-Ix.
003360     PERFORM   aa027-Print-Top-Field THRU aa027-Exit
003370               UNTIL WS-Rank-Ix > 5.
003380     MOVE      "INSIGHTS:" TO Print-Line.
003390     WRITE     Print-Line.
003400     IF        WS-Top-Field-Ix > zero
003410               SET WS-Field-Ex TO WS-Top-Field-Ix
003420               STRING "  MOST MODIFIED FIELD: "
003430                      WS-Field-Name (WS-Field-Ex)
003440                      DELIMITED BY SIZE INTO Print-Line
003450               WRITE  Print-Line.
003460 aa020-Close.
003470     CLOSE     Print-File.
003480 aa020-Exit.
003490     EXIT      SECTION.
003500*
003510 zz070-Reset-State-Picks.
003520     MOVE      1 TO WS-State-Ix.
003530 zz070-Loop.
003540     IF        WS-State-Ix > WS-State-Count
003550               GO TO zz070-Exit.
003560     SET       WS-State-Ex TO WS-State-Ix.
003570     MOVE      "N" TO WS-State-Picked-Sw (WS-State-Ex).
003580     ADD       1 TO WS-State-Ix.
003590     GO TO     zz070-Loop.
003600 zz070-Exit.
003610     EXIT.
003620*
003630 zz075-Reset-Field-Picks.
003640     MOVE      1 TO WS-Field-Ix.
003650 zz075-Loop.
003660     IF        WS-Field-Ix > WS-Field-Count
003670               GO TO zz075-Exit.
003680     SET       WS-Field-Ex TO WS-Field-Ix.
003690     MOVE      "N" TO WS-Field-Picked-Sw (WS-Field-Ex).
003700     ADD       1 TO WS-Field-Ix.
003710     GO TO     zz075-Loop.
003720 zz075-Exit.
003730     EXIT.
003740*
003750 aa025-Print-Top-State.
003760     PERFORM   zz090-Find-Best-State THRU zz090-Exit.
003770     IF        WS-Best-Ix = zero
003780               MOVE 6 TO WS-Rank-Ix
003790               GO TO aa025-Exit.
003800     SET       WS-State-Ex TO WS-Best-Ix.
003810     MOVE      WS-State-Tally (WS-State-Ex) TO WS-Rpt-Num.
003820     STRING    "  " WS-State-Name (WS-State-Ex) ": " WS-Rpt-Num
003830               " CHANGES" DELIMITED BY SIZE INTO Print-Line.
003840     WRITE     Print-Line.
003850     MOVE      "Y" TO WS-State-Picked-Sw (WS-State-Ex).
003860     ADD       1 TO WS-Rank-Ix.
003870 aa025-Exit.
003880     EXIT.
003890*
003900 zz090-Find-Best-State         SECTION.
003910***********************************
003920*
003930     MOVE      zero TO WS-Best-Ix.
003940     MOVE      zero TO WS-Best-Tally.
003950     MOVE      9999 TO WS-Best-Order.
003960     MOVE      1 TO WS-State-Ix.
003970     PERFORM   zz092-Check-State THRU zz092-Exit
003980               UNTIL WS-State-Ix > WS-State-Count.
003990 zz090-Exit.
004000     EXIT      SECTION.
004010*
004020 zz092-Check-State.
004030     SET       WS-State-Ex TO WS-State-Ix.
004040     IF        not WS-State-Picked (WS-State-Ex)
004050               IF WS-State-Tally (WS-State-Ex) > WS-Best-Tally
004060                  OR (WS-State-Tally (WS-State-Ex) = WS-Best-Tally
004070                      AND WS-State-Seen (WS-State-Ex) < WS-Best-Order)
004080                  MOVE WS-State-Ix TO WS-Best-Ix
004090                  MOVE WS-State-Tally (WS-State-Ex) TO WS-Best-Tally
004100                  MOVE WS-State-Seen (WS-State-Ex) TO WS-Best-Order
004110               END-IF.
004120     ADD       1 TO WS-State-Ix.
004130 zz092-Exit.
004140     EXIT.
004150*
004160 aa027-Print-Top-Field.
004170     PERFORM   zz095-Find-Best-Field THRU zz095-Exit.
004180     IF        WS-Best-Ix = zero
004190               MOVE 6 TO WS-Rank-Ix
004200               GO TO aa027-Exit.
004210     SET       WS-Field-Ex TO WS-Best-Ix.
004220     MOVE      WS-Field-Tally (WS-Field-Ex) TO WS-Rpt-Num.
004230     STRING    "  " WS-Field-Name (WS-Field-Ex) ": " WS-Rpt-Num
004240               " UPDATES" DELIMITED BY SIZE INTO Print-Line.
004250     WRITE     Print-Line.
004260     IF        WS-Rank-Ix = 1
004270               MOVE WS-Best-Ix TO WS-Top-Field-Ix.
004280     MOVE      "Y" TO WS-Field-Picked-Sw (WS-Field-Ex).
004290     ADD       1 TO WS-Rank-Ix.
004300 aa027-Exit.
004310     EXIT.
004320*
004330 zz095-Find-Best-Field         SECTION.
004340***********************************
004350*
004360     MOVE      zero TO WS-Best-Ix.
004370     MOVE      zero TO WS-Best-Tally.
004380     MOVE      9999 TO WS-Best-Order.
004390     MOVE      1 TO WS-Field-Ix.
004400     PERFORM   zz097-Check-Field THRU zz097-Exit
004410               UNTIL WS-Field-Ix > WS-Field-Count.
004420 zz095-Exit.
004430     EXIT      SECTION.
004440*
004450 zz097-Check-Field.
004460     SET       WS-Field-Ex TO WS-Field-Ix.
004470     IF        not WS-Field-Picked (WS-Field-Ex)
004480               IF WS-Field-Tally (WS-Field-Ex) > WS-Best-Tally
004490                  OR (WS-Field-Tally (WS-Field-Ex) = WS-Best-Tally
004500                      AND WS-Field-Seen (WS-Field-Ex) < WS-Best-Order)
004510                  MOVE WS-Field-Ix TO WS-Best-Ix
004520                  MOVE WS-Field-Tally (WS-Field-Ex) TO WS-Best-Tally
004530                  MOVE WS-Field-Seen (WS-Field-Ex) TO WS-Best-Order
004540               END-IF.
004550     ADD       1 TO WS-Field-Ix.
004560 zz097-Exit.
004570     EXIT.
004580*
