000010IDENTIFICATION            DIVISION.
000020*=================================
000030*
000040     PROGRAM-ID.         MCA100.
000050*
000060     AUTHOR.             V B COEN.
000070*
000080     INSTALLATION.       APPLEWOOD COMPUTERS - MCA REGISTRY SUITE.
000090*
000100     DATE-WRITTEN.       18/11/1985.
000110*
000120     DATE-COMPILED.
000130*
000140     SECURITY.           COPYRIGHT (C) 1985-2026 VINCENT B COEN.
000150*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000160*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000170*
000180* Remarks.              Data Consolidation.  Reads the five state
000190*                       registry files in turn (Maharashtra, Gujarat,
000200*                       Delhi, Tamil Nadu, Karnataka), cleans and
000210*                       tags each record, drops CINs already seen
000220*                       and writes the survivors to the consolidated
000230*                       master.  Missing state files are logged and
000240*                       skipped, not fatal.
000250*
000260*                       Semi-sourced from build-cbasic's read loop.
000270*
000280* Version.              See Prog-Name in WS.
000290*
000300* Called modules.       None.
000310*
000320* Files used :          STATE1 - STATE5 state registry files (in).
000330*                       CONSOL consolidated master (out).
000340*                       RPT1 consolidation summary print (out).
000350*
000360* Error messages used.
000370*  Program specific:     MC101 - MC102.
000380*
000390* Changes:
000400* 18/11/85 vbc - 1.0.00 Created - open/read/clean/dedup/write loop.
000410* 26/11/85 vbc -    .01 Missing state file now a warning not an
000420*                       abort, per Registry Ops request - MCA-109.
000430* 03/12/85 vbc -    .02 Registration date edit moved to its own
000440*                       section, uses wsmcadt work area - MCA-121.
000450* 11/01/86 vbc -    .03 Duplicate Cin table upped to 5000 rows after
000460*                       overflow on the Jan run - MCA-139.
000470* 24/06/87 vbc -    .04 State file logical names STATE1-STATE5 made
000480*                       WS items, not SELECT literals, ready for a
000490*                       sixth region - MCA-164.
000500* 18/01/92 jds -    .05 Dedup table search recoded as a straight
000510*                       sequential scan, the old binary search broke
000520*                       on an unsorted STATE3 extract - MCA-205.
000530* 07/11/95 jds -    .06 Text-standardise now strips leading and
000540*                       trailing spaces before the uppercase pass -
000550*                       MCA-219.
000560* 02/12/98 rmk -    .07 Y2K - Registration-Date edit confirmed 4-digit
000570*                       century only, WS-DE-Year checked against the
000580*                       full year - MCA-241.
000590* 14/05/04 rmk -    .08 Capital fields now edited "numeric-or-zero"
000600*                       before the dedup write, a blank capital was
000610*                       reaching Consolidated-Master - MCA-263.
000620* 09/09/10 ptn -    .09 Summary report STATE/STATUS tables widened to
000630*                       pic zzz,zz9 after a five-figure state count
000640*                       truncated on screen - MCA-281.
000650* 21/02/16 ptn -    .10 Comment banners re-typed to match current
000660*                       head office house style - MCA-299.
000670* 13/06/22 ljm -    .11 Copyright block refreshed for the GPL v3
000680*                       notice update - MCA-313.
000690* 11/03/25 ljm -    .12 Internal audit found the .06 leading/
000700*                       trailing space strip had dropped out of the
000710*                       live copy somewhere along the way - Clean-
000720*                       Record was running the uppercase pass alone.
000730*                       Zz065-Trim-Fields restored ahead of the
000740*                       INSPECT CONVERTING block - MCA-332.
000750*
000760*****************************************************************
000770* Copyright Notice.
000780* ****************
000790*
000800* This program is part of the Applewood Computers MCA Registry
000810* batch suite and is Copyright (c) Vincent B Coen, 1985-2026 and
000820* later.  Distributed under the terms of the GNU General Public
000830* License, version 3 and later, for personal and in-house business
000840* use.  See the file COPYING for the full text.
000850*****************************************************************
000860*
000870 ENVIRONMENT                DIVISION.
000880*=================================
000890*
000900 COPY  "envdiv.cob".
000910 INPUT-OUTPUT               SECTION.
000920 FILE-CONTROL.
000930     SELECT   MCA-State-File      ASSIGN TO WS-State-File-Name
000940              ORGANIZATION        SEQUENTIAL
000950              FILE STATUS         WS-State-Status.
000960     SELECT   MCA-Consol-File     ASSIGN TO "CONSOL"
000970              ORGANIZATION        SEQUENTIAL
000980              FILE STATUS         WS-Consol-Status.
000990     SELECT   Print-File          ASSIGN TO "RPT1"
001000              ORGANIZATION        LINE SEQUENTIAL
001010              FILE STATUS         WS-Print-Status.
001020*
001030 DATA                       DIVISION.
001040 FILE SECTION.
001050*
001060 FD  MCA-State-File.
001070 COPY "wsmcacom.cob".
001080*
001090 FD  MCA-Consol-File.
001100 COPY "wsmcacom.cob" REPLACING ==MCA-== BY ==MCC-==.
001110*
001120 FD  Print-File.
001130 01  Print-Line                  pic x(132).
001140*
001150 WORKING-STORAGE SECTION.
001160*-----------------------
001170 77  Prog-Name                pic x(15) value "MCA100 (1.0.12)".
001180*
001190 01  Run-Date-In               pic x(10).
001200*
001210 01  WS-File-Names.
001220     03  WS-State-File-Name       pic x(8).
001230*
001240 01  WS-State-File-Lits           value
001250     "STATE1  STATE2  STATE3  STATE4  STATE5  ".
001260     03  WS-State-File-Lit  occurs 5  pic x(8).
001270*
001280 01  WS-State-Titles               value
001290     "Maharashtra    Gujarat        Delhi          Tamil Nadu     Karnataka      ".
001300     03  WS-State-Title      occurs 5  pic x(15).
001310*
001320 01  WS-State-Codes                 value
001330     "maharashtra gujarat     delhi       tamil_nadu  karnataka   ".
001340     03  WS-State-Code-Lit   occurs 5  pic x(12).
001350*
001360 01  WS-Statuses.
001370     03  WS-State-Status          pic xx   value "00".
001380     03  WS-Consol-Status         pic xx   value "00".
001390     03  WS-Print-Status          pic xx   value "00".
001400*
001410 01  WS-Switches.
001420     03  WS-EOF-Sw                pic x    value "N".
001430         88  WS-EOF                        value "Y".
001440     03  WS-Dup-Found-Sw           pic x   value "N".
001450         88  WS-Dup-Found                  value "Y".
001460*
001470 01  WS-Counters.
001480     03  WS-State-Ix               pic 9   comp value zero.
001490     03  WS-Read-This-State        pic 9(6) comp value zero.
001500     03  WS-Tot-Read               pic 9(6) comp value zero.
001510     03  WS-Tot-Dup                pic 9(6) comp value zero.
001520     03  WS-Tot-Out                pic 9(6) comp value zero.
001530     03  WS-Tot-By-State  occurs 5 pic 9(6) comp value zero.
001540     03  WS-Dup-Count               pic 9(6) comp value zero.
001550     03  WS-Dup-Ix                  pic 9(6) comp value zero.
001560     03  WS-Status-Count             pic 9(4) comp value zero.
001570     03  WS-Status-Ix                pic 9(4) comp value zero.
001580*
001590 01  WS-Dup-Table.
001600     03  WS-Dup-Cin  occurs 5000 indexed by WS-Dup-Ex pic x(21).
001610*
001620 01  WS-Status-Table.
001630     03  WS-Status-Entry occurs 40 indexed by WS-Status-Ex.
001640         05  WS-Status-Value        pic x(15).
001650         05  WS-Status-Tally        pic 9(6) comp.
001660*
001670 01  WS-Date-Range.
001680     03  WS-Min-Reg-Date            pic x(10) value "9999-99-99".
001690     03  WS-Max-Reg-Date            pic x(10) value "0000-00-00".
001700*
001710 01  WS-Case-Convert.
001720     03  WS-Lower-Alphabet          pic x(26) value
001730         "abcdefghijklmnopqrstuvwxyz".
001740     03  WS-Upper-Alphabet          pic x(26) value
001750         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001760*
001770 01  WS-Trim-Work.
001780     03  WS-Trim-Field              pic x(60).
001790     03  WS-Trim-Spaces             pic 9(2)  comp value zero.
001800*
001810 01  WS-Rpt-Lines.
001820     03  WS-Rpt-Num                pic zzz,zz9.
001830     03  WS-Rpt-Num2               pic zzz,zz9.
001840*
001850 01  WS-Date-Formats.
001860     03  WS-Swap                   pic 99.
001870     03  WS-Date                   pic x(10)   value spaces.
001880     03  WS-Intl redefines WS-Date.
001890         05  WS-Intl-Year          pic 9(4).
001900         05  filler                pic x.
001910         05  WS-Intl-Month         pic 99.
001920         05  filler                pic x.
001930         05  WS-Intl-Day           pic 99.
001940     03  WS-UK    redefines WS-Date.
001950         05  WS-Days               pic 99.
001960         05  filler                pic x.
001970         05  WS-Month              pic 99.
001980         05  filler                pic x.
001990         05  WS-Year               pic 9(4).
002000     03  WS-USA   redefines WS-Date.
002010         05  WS-USA-Month          pic 99.
002020         05  filler                pic x.
002030         05  WS-USA-Days           pic 99.
002040         05  filler                pic x(5).
002050*
002060 COPY "wsmcadt.cob".
002070*
002080 01  Error-Messages.
002090     03  MC101                    pic x(35) value
002100         "MC101 State file not found -".
002110     03  MC102                    pic x(35) value
002120         "MC102 Duplicate Cin table full -".
002130*
002140 PROCEDURE DIVISION USING Run-Date-In.
002150*=====================================
002160*
002170 aa000-Main                   SECTION.
002180*************************************
002190*
002200     MOVE      zero TO WS-Dup-Count.
002210     OPEN      OUTPUT MCA-Consol-File.
002220     MOVE      1 TO WS-State-Ix.
002230     PERFORM   aa010-Process-One-State THRU aa010-Exit
002240               UNTIL WS-State-Ix > 5.
002250     CLOSE     MCA-Consol-File.
002260     PERFORM   aa050-Print-Summary THRU aa050-Exit.
002270     MOVE      zero TO RETURN-CODE.
002280     GOBACK.
002290*
002300 aa010-Process-One-State      SECTION.
002310*************************************
002320*
002330     MOVE      WS-State-File-Lit (WS-State-Ix) TO WS-State-File-Name.
002340     MOVE      zero TO WS-Read-This-State.
002350     OPEN      INPUT MCA-State-File.
002360     IF        WS-State-Status not = "00"
002370               DISPLAY  MC101 WS-State-File-Name
002380               GO TO    aa010-Exit.
002390     MOVE      "N" TO WS-EOF-Sw.
002400     PERFORM   aa020-Read-State-Loop THRU aa020-Exit UNTIL WS-EOF.
002410     CLOSE     MCA-State-File.
002420     MOVE      WS-Read-This-State TO WS-Tot-By-State (WS-State-Ix).
002430 aa010-Exit.
002440     ADD       1 TO WS-State-Ix.
002450*
002460 aa020-Read-State-Loop        SECTION.
002470*************************************
002480*
002490     READ      MCA-State-File NEXT RECORD
002500               AT END MOVE "Y" TO WS-EOF-Sw
002510               GO TO aa020-Exit
002520     END-READ.
002530     ADD       1 TO WS-Read-This-State WS-Tot-Read.
002540     PERFORM   zz060-Clean-Record THRU zz060-Exit.
002550     PERFORM   zz040-Search-Dup   THRU zz040-Exit.
002560     IF        WS-Dup-Found
002570               ADD 1 TO WS-Tot-Dup
002580     ELSE
002590               PERFORM aa030-Dedup-And-Write THRU aa030-Exit.
002600 aa020-Exit.
002610     EXIT      SECTION.
002620*
002630 zz040-Search-Dup             SECTION.
002640*************************************
002650*
002660     MOVE      "N" TO WS-Dup-Found-Sw.
002670     MOVE      1   TO WS-Dup-Ix.
002680     PERFORM   zz040-Scan THRU zz040-Scan-Exit
002690               UNTIL WS-Dup-Ix > WS-Dup-Count OR WS-Dup-Found.
002700 zz040-Exit.
002710     EXIT      SECTION.
002720*
002730 zz040-Scan.
002740     SET       WS-Dup-Ex TO WS-Dup-Ix.
002750     IF        WS-Dup-Cin (WS-Dup-Ex) = MCA-Cin
002760               MOVE "Y" TO WS-Dup-Found-Sw
002770     ELSE
002780               ADD 1 TO WS-Dup-Ix
002790     END-IF.
002800 zz040-Scan-Exit.
002810     EXIT.
002820*
002830 aa030-Dedup-And-Write        SECTION.
002840*************************************
002850*
002860     IF        WS-Dup-Count >= 5000
002870               DISPLAY MC102 MCA-Cin
002880               GO TO   aa030-Exit.
002890     ADD       1 TO WS-Dup-Count.
002900     SET       WS-Dup-Ex TO WS-Dup-Count.
002910     MOVE      MCA-Cin TO WS-Dup-Cin (WS-Dup-Ex).
002920     MOVE      MCA-Company-Record  TO MCC-Company-Record.
002930     MOVE      WS-State-Title (WS-State-Ix)    TO MCC-State.
002940     MOVE      WS-State-Code-Lit (WS-State-Ix) TO MCC-State-Code.
002950     WRITE     MCC-Company-Record.
002960     ADD       1 TO WS-Tot-Out.
002970     PERFORM   zz080-Tally-Status THRU zz080-Exit.
002980     PERFORM   zz090-Tally-Dates  THRU zz090-Exit.
002990 aa030-Exit.
003000     EXIT      SECTION.
003010*
003020 zz060-Clean-Record           SECTION.
003030*************************************
003040*
003050     PERFORM   zz065-Trim-Fields THRU zz065-Exit.
003060     INSPECT   MCA-Company-Name     CONVERTING WS-Lower-Alphabet
003070                               TO WS-Upper-Alphabet.
003080     INSPECT   MCA-Company-Category CONVERTING WS-Lower-Alphabet
003090                               TO WS-Upper-Alphabet.
003100     INSPECT   MCA-Company-Class    CONVERTING WS-Lower-Alphabet
003110                               TO WS-Upper-Alphabet.
003120     INSPECT   MCA-Company-Status   CONVERTING WS-Lower-Alphabet
003130                               TO WS-Upper-Alphabet.
003140     IF        MCA-Authorized-Capital not numeric
003150               MOVE zero TO MCA-Authorized-Capital.
003160     IF        MCA-Paidup-Capital not numeric
003170               MOVE zero TO MCA-Paidup-Capital.
003180     PERFORM   zz070-Edit-Reg-Date THRU zz070-Exit.
003190 zz060-Exit.
003200     EXIT      SECTION.
003210*
003220 zz065-Trim-Fields             SECTION.
003230*************************************
003240*
003250     MOVE      MCA-Company-Name TO WS-Trim-Field.
003260     MOVE      zero TO WS-Trim-Spaces.
003270     INSPECT   WS-Trim-Field TALLYING WS-Trim-Spaces
003280                             FOR LEADING SPACE.
003290     IF        WS-Trim-Spaces < 60
003300               MOVE WS-Trim-Field (WS-Trim-Spaces + 1:)
003310                    TO MCA-Company-Name.
003320     MOVE      MCA-Company-Category TO WS-Trim-Field.
003330     MOVE      zero TO WS-Trim-Spaces.
003340     INSPECT   WS-Trim-Field TALLYING WS-Trim-Spaces
003350                             FOR LEADING SPACE.
003360     IF        WS-Trim-Spaces < 60
003370               MOVE WS-Trim-Field (WS-Trim-Spaces + 1:)
003380                    TO MCA-Company-Category.
003390     MOVE      MCA-Company-Class TO WS-Trim-Field.
003400     MOVE      zero TO WS-Trim-Spaces.
003410     INSPECT   WS-Trim-Field TALLYING WS-Trim-Spaces
003420                             FOR LEADING SPACE.
003430     IF        WS-Trim-Spaces < 60
003440               MOVE WS-Trim-Field (WS-Trim-Spaces + 1:)
003450                    TO MCA-Company-Class.
003460     MOVE      MCA-Company-Status TO WS-Trim-Field.
003470     MOVE      zero TO WS-Trim-Spaces.
003480     INSPECT   WS-Trim-Field TALLYING WS-Trim-Spaces
003490                             FOR LEADING SPACE.
003500     IF        WS-Trim-Spaces < 60
003510               MOVE WS-Trim-Field (WS-Trim-Spaces + 1:)
003520                    TO MCA-Company-Status.
003530 zz065-Exit.
003540     EXIT      SECTION.
003550*
003560 zz070-Edit-Reg-Date           SECTION.
003570*************************************
003580*
003590     MOVE      "Y" TO WS-DE-Valid-Sw.
003600     IF        MCA-Registration-Date (5:1) not = "-"
003610               OR MCA-Registration-Date (8:1) not = "-"
003620               MOVE "N" TO WS-DE-Valid-Sw
003630               GO TO zz070-Blank-Out.
003640     MOVE      MCA-Registration-Date (1:4) TO WS-DE-Year.
003650     MOVE      MCA-Registration-Date (6:2) TO WS-DE-Month.
003660     MOVE      MCA-Registration-Date (9:2) TO WS-DE-Day.
003670     IF        MCA-Registration-Date (1:4) not numeric
003680               OR MCA-Registration-Date (6:2) not numeric
003690               OR MCA-Registration-Date (9:2) not numeric
003700               MOVE "N" TO WS-DE-Valid-Sw
003710               GO TO zz070-Blank-Out.
003720     IF        WS-DE-Month < 1 OR WS-DE-Month > 12
003730               MOVE "N" TO WS-DE-Valid-Sw
003740               GO TO zz070-Blank-Out.
003750     IF        WS-DE-Day   < 1 OR WS-DE-Day   > 31
003760               MOVE "N" TO WS-DE-Valid-Sw
003770               GO TO zz070-Blank-Out.
003780     GO TO     zz070-Exit.
003790 zz070-Blank-Out.
003800     MOVE      spaces TO MCA-Registration-Date.
003810 zz070-Exit.
003820     EXIT      SECTION.
003830*
003840 zz080-Tally-Status            SECTION.
003850*************************************
003860*
003870     MOVE      "N" TO WS-Dup-Found-Sw.
003880     MOVE      1   TO WS-Status-Ix.
003890     PERFORM   zz082-Find-Status THRU zz082-Exit
003900               UNTIL WS-Status-Ix > WS-Status-Count OR WS-Dup-Found.
003910     IF        not WS-Dup-Found
003920               IF WS-Status-Count < 40
003930                  ADD 1 TO WS-Status-Count
003940                  SET WS-Status-Ex TO WS-Status-Count
003950                  MOVE MCA-Company-Status TO WS-Status-Value (WS-Status-Ex)
003960                  MOVE 1 TO WS-Status-Tally (WS-Status-Ex)
003970               END-IF
003980     ELSE
003990               SET WS-Status-Ex TO WS-Status-Ix
004000               ADD 1 TO WS-Status-Tally (WS-Status-Ex).
004010 zz080-Exit.
004020     EXIT      SECTION.
004030*
004040 zz082-Find-Status.
004050     SET       WS-Status-Ex TO WS-Status-Ix.
004060     IF        WS-Status-Value (WS-Status-Ex) = MCA-Company-Status
004070               MOVE "Y" TO WS-Dup-Found-Sw
004080     ELSE
004090               ADD 1 TO WS-Status-Ix
004100     END-IF.
004110 zz082-Exit.
004120     EXIT.
004130*
004140 zz090-Tally-Dates             SECTION.
004150*************************************
004160*
004170     IF        MCA-Registration-Date not = spaces
004180               IF MCA-Registration-Date < WS-Min-Reg-Date
004190                  MOVE MCA-Registration-Date TO WS-Min-Reg-Date
004200               END-IF
004210               IF MCA-Registration-Date > WS-Max-Reg-Date
004220                  MOVE MCA-Registration-Date TO WS-Max-Reg-Date
004230               END-IF.
004240 zz090-Exit.
004250     EXIT      SECTION.
004260*
004270 aa050-Print-Summary           SECTION.
004280*************************************
004290*
004300     OPEN      OUTPUT Print-File.
004310     MOVE      "=== DATA CONSOLIDATION SUMMARY ===" TO Print-Line.
004320     WRITE     Print-Line.
004330     MOVE      WS-Tot-Out TO WS-Rpt-Num.
004340     STRING    "TOTAL COMPANIES:          " WS-Rpt-Num
004350               DELIMITED BY SIZE INTO Print-Line.
004360     WRITE     Print-Line.
004370     MOVE      WS-Tot-Read TO WS-Rpt-Num.
004380     MOVE      WS-Tot-Dup  TO WS-Rpt-Num2.
004390     STRING    "RECORDS READ:             " WS-Rpt-Num
004400               "   DUPLICATES DROPPED: " WS-Rpt-Num2
004410               DELIMITED BY SIZE INTO Print-Line.
004420     WRITE     Print-Line.
004430     MOVE      "STATE           COUNT" TO Print-Line.
004440     WRITE     Print-Line.
004450     MOVE      1 TO WS-State-Ix.
004460     PERFORM   aa055-Print-State-Line THRU aa055-Exit
004470               UNTIL WS-State-Ix > 5.
004480     MOVE      "STATUS          COUNT" TO Print-Line.
004490     WRITE     Print-Line.
004500     MOVE      1 TO WS-Status-Ix.
004510     PERFORM   aa057-Print-Status-Line THRU aa057-Exit
004520               UNTIL WS-Status-Ix > WS-Status-Count.
004530     STRING    "DATE RANGE: " WS-Min-Reg-Date " TO " WS-Max-Reg-Date
004540               DELIMITED BY SIZE INTO Print-Line.
004550     WRITE     Print-Line.
004560     CLOSE     Print-File.
004570 aa050-Exit.
004580     EXIT      SECTION.
004590*
004600 aa055-Print-State-Line.
004610     IF        WS-Tot-By-State (WS-State-Ix) > zero
004620               MOVE WS-Tot-By-State (WS-State-Ix) TO WS-Rpt-Num
004630               STRING WS-State-Title (WS-State-Ix) "  " WS-Rpt-Num
004640                      DELIMITED BY SIZE INTO Print-Line
004650               WRITE  Print-Line.
004660     ADD       1 TO WS-State-Ix.
004670 aa055-Exit.
004680     EXIT.
004690*
004700 aa057-Print-Status-Line.
004710     SET       WS-Status-Ex TO WS-Status-Ix.
004720     MOVE      WS-Status-Tally (WS-Status-Ex) TO WS-Rpt-Num.
004730     STRING    WS-Status-Value (WS-Status-Ex) "  " WS-Rpt-Num
004740               DELIMITED BY SIZE INTO Print-Line.
004750     WRITE     Print-Line.
004760     ADD       1 TO WS-Status-Ix.
004770 aa057-Exit.
004780     EXIT.
004790*
