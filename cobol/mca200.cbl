000010IDENTIFICATION            DIVISION.
000020*=================================
000030*
000040     PROGRAM-ID.         MCA200.
000050*
000060     AUTHOR.             V B COEN.
000070*
000080     INSTALLATION.       APPLEWOOD COMPUTERS - MCA REGISTRY SUITE.
000090*
000100     DATE-WRITTEN.       19/11/1985.
000110*
000120     DATE-COMPILED.
000130*
000140     SECURITY.           COPYRIGHT (C) 1985-2026 VINCENT B COEN.
000150*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000160*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000170*
000180* Remarks.              Change Detection.  Compares Day1/Day2 then
000190*                       Day2/Day3 snapshots of the company register
000200*                       and writes one Change-Log record per new
000210*                       incorporation, deregistration or monitored
000220*                       field update.  The older snapshot of each pair
000230*                       is loaded into a working table and searched by
000240*                       Cin, the newer snapshot drives the read loop.
000250*
000260* Version.              See Prog-Name in WS.
000270*
000280* Called modules.       None.
000290*
000300* Files used :          SNAP1, SNAP2, SNAP3 snapshot files (in).
000310*                       CHANGELOG change log (out, append).
000320*                       RPT2 change summary print (out).
000330*
000340* Error messages used.
000350*  Program specific:     MC201 - MC203.
000360*
000370* Changes:
000380* 19/11/85 vbc - 1.0.00 Created - compares the two snapshot pairs.
000390* 28/11/85 vbc -    .01 Dereg-Table built from unmatched Old-Table
000400*                        rows after the forward scan, not inline,
000410*                        so output stays in new-incorp/dereg/update
000420*                        bucket order per pair - ticket MCA-141.
000430* 05/12/85 vbc -    .02 Capital fields compared on numeric value,
000440*                       reported using the display value - MCA-147.
000450* 14/01/86 vbc -    .03 Blank-suppression test added either side of
000460*                       a monitored field compare - MCA-152.
000470* 09/08/87 vbc -    .04 Old-Table search recoded as a straight
000480*                       sequential scan on Cin, sorted-file binary
000490*                       search was unreliable on an unsorted
000500*                       SNAP2 extract - MCA-167.
000510* 26/03/92 jds -    .05 Old-Table size upped to 3000 rows after
000520*                       overflow on the April incorporation run -
000530*                       MCA-211.
000540* 12/12/95 jds -    .06 Monitored-Field table moved to WS, was a
000550*                       hardcoded EVALUATE - easier to extend -
000560*                       MCA-226.
000570* 03/12/98 rmk -    .07 Y2K - Min/Max-Change-Date accumulators
000580*                       confirmed 4-digit century only, no 2-digit
000590*                       year comparisons remain - MCA-242.
000600* 27/06/04 rmk -    .08 Change-File now opened once on first write
000610*                       and closed at end of run, the old per-pass
000620*                       open test was skipping the first record -
000630*                       MCA-264.
000640* 15/10/10 ptn -    .09 Change summary report widened with FIELD
000650*                       CHANGED and STATE breakdown tables to match
000660*                       the STATE/STATUS layout used in MCA100 -
000670*                       MCA-282.
000680* 08/02/16 ptn -    .10 Comment banners re-typed to match current
000690*                       head office house style - MCA-300.
000700* 19/06/22 ljm -    .11 Copyright block refreshed for the GPL v3
000710*                       notice update - MCA-314.
000720* 04/03/25 ljm -    .12 Found-Sw declared under WS-Switches with an
000730*                       88-level, this had been left missing and the
000740*                       compile ticket came in from the overnight
000750*                       build - MCA-331.  Old-Matched-Sw now set by
000760*                       MOVE, not SET, to match the item's PIC X
000770*                       definition.  Changed-Sw wired into the field
000780*                       compare test, was declared but never read -
000790*                       MCA-331.
000800*
000810*****************************************************************
000820* Copyright Notice.
000830* ****************
000840*
000850* This program is part of the Applewood Computers MCA Registry
000860* batch suite and is Copyright (c) Vincent B Coen, 1985-2026 and
000870* later.  Distributed under the terms of the GNU General Public
000880* License, version 3 and later, for personal and in-house business
000890* use.  See the file COPYING for the full text.
000900*****************************************************************
000910*
000920 ENVIRONMENT                DIVISION.
000930*=================================
000940*
000950 COPY  "envdiv.cob".
000960 INPUT-OUTPUT               SECTION.
000970 FILE-CONTROL.
000980     SELECT   MCA-Snapshot-File  ASSIGN TO WS-Snapshot-File-Name
000990              ORGANIZATION       SEQUENTIAL
001000              FILE STATUS        WS-Snapshot-Status.
001010     SELECT   MCA-Change-File    ASSIGN TO "CHANGELOG"
001020              ORGANIZATION       SEQUENTIAL
001030              FILE STATUS        WS-Change-Status.
001040     SELECT   Print-File         ASSIGN TO "RPT2"
001050              ORGANIZATION       LINE SEQUENTIAL
001060              FILE STATUS        WS-Print-Status.
001070*
001080 DATA                       DIVISION.
001090 FILE SECTION.
001100*
001110 FD  MCA-Snapshot-File.
001120 COPY "wsmcasnp.cob".
001130*
001140 FD  MCA-Change-File.
001150 COPY "wsmcachg.cob".
001160*
001170 FD  Print-File.
001180 01  Print-Line                 pic x(132).
001190*
001200 WORKING-STORAGE SECTION.
001210*-----------------------
001220 77  Prog-Name               pic x(15) value "MCA200 (1.0.12)".
001230*
001240 01  Run-Date-In              pic x(10).
001250*
001260 01  WS-File-Names.
001270     03  WS-Snapshot-File-Name   pic x(8).
001280     03  WS-Day1-Name            pic x(8)  value "SNAP1".
001290     03  WS-Day2-Name            pic x(8)  value "SNAP2".
001300     03  WS-Day3-Name            pic x(8)  value "SNAP3".
001310*
001320 01  WS-Statuses.
001330     03  WS-Snapshot-Status      pic xx    value "00".
001340     03  WS-Change-Status        pic xx    value "00".
001350     03  WS-Print-Status         pic xx    value "00".
001360*
001370 01  WS-Switches.
001380     03  WS-EOF-Sw               pic x     value "N".
001390         88  WS-EOF                        value "Y".
001400     03  WS-Chg-Open-Sw          pic x     value "N".
001410         88  WS-Chg-Open                   value "Y".
001420     03  WS-Found-Sw             pic x     value "N".
001430         88  WS-Found                      value "Y".
001440*
001450 01  WS-Counters.
001460     03  WS-Old-Count            pic 9(4)  comp value zero.
001470     03  WS-Old-Ix               pic 9(4)  comp value zero.
001480     03  WS-NI-Count             pic 9(4)  comp value zero.
001490     03  WS-NI-Ix                pic 9(4)  comp value zero.
001500     03  WS-DR-Count             pic 9(4)  comp value zero.
001510     03  WS-DR-Ix                pic 9(4)  comp value zero.
001520     03  WS-FU-Count             pic 9(4)  comp value zero.
001530     03  WS-FU-Ix                pic 9(4)  comp value zero.
001540     03  WS-Field-Ix             pic 9     comp value zero.
001550     03  WS-State-Ix             pic 9     comp value zero.
001560*
001570 01  WS-Summary-Totals.
001580     03  WS-Tot-Changes          pic 9(6)  comp value zero.
001590     03  WS-Tot-New               pic 9(6)  comp value zero.
001600     03  WS-Tot-Dereg             pic 9(6)  comp value zero.
001610     03  WS-Tot-Update            pic 9(6)  comp value zero.
001620     03  WS-Tot-By-Field occurs 6 pic 9(6)  comp value zero.
001630     03  WS-Tot-By-State occurs 5 pic 9(6)  comp value zero.
001640     03  WS-Min-Change-Date       pic x(10) value "9999-99-99".
001650     03  WS-Max-Change-Date       pic x(10) value "0000-00-00".
001660*
001670 01  WS-Old-Table.
001680     03  WS-Old-Entry  occurs 3000 indexed by WS-Old-Ex.
001690         05  WS-Old-Cin          pic x(21).
001700         05  WS-Old-Name         pic x(60).
001710         05  WS-Old-Status       pic x(15).
001720         05  WS-Old-Auth-Cap     pic 9(13)v99.
001730         05  WS-Old-Paid-Cap     pic 9(13)v99.
001740         05  WS-Old-Address      pic x(60).
001750         05  WS-Old-Industry     pic x(40).
001760         05  WS-Old-State        pic x(15).
001770         05  WS-Old-Matched-Sw   pic x.
001780             88  WS-Old-Matched             value "Y".
001790*
001800 01  WS-Change-Buffers.
001810     03  WS-NI-Table  occurs 3000 indexed by WS-NI-Ex.
001820         05  WS-NI-Cin           pic x(21).
001830         05  WS-NI-Name          pic x(60).
001840         05  WS-NI-State         pic x(15).
001850         05  WS-NI-Status        pic x(15).
001860     03  WS-DR-Table  occurs 3000 indexed by WS-DR-Ex.
001870         05  WS-DR-Cin           pic x(21).
001880         05  WS-DR-Name          pic x(60).
001890         05  WS-DR-State         pic x(15).
001900         05  WS-DR-Old-Status    pic x(15).
001910     03  WS-FU-Table  occurs 9000 indexed by WS-FU-Ex.
001920         05  WS-FU-Cin           pic x(21).
001930         05  WS-FU-Field         pic x(25).
001940         05  WS-FU-Old-Value     pic x(60).
001950         05  WS-FU-New-Value     pic x(60).
001960         05  WS-FU-Name          pic x(60).
001970         05  WS-FU-State         pic x(15).
001980         05  WS-FU-Status        pic x(15).
001990*
002000 01  WS-Monitored-Fields       value
002010     "STATUS                  AUTHORIZED-CAPITAL       PAIDUP-CAPITAL           COMPANY-NAME             ADDRESS                  INDUSTRY-CLASS           ".
002020     03  WS-MF-Name  occurs 6  pic x(25).
002030*
002040 01  WS-SN-Titles               value
002050     "MAHARASHTRA    GUJARAT        DELHI          TAMIL NADU     KARNATAKA      ".
002060     03  WS-SN-Title  occurs 5  pic x(15).
002070*
002080 01  WS-Compare-Work.
002090     03  WS-Old-Value            pic x(60).
002100     03  WS-New-Value            pic x(60).
002110     03  WS-Changed-Sw           pic x     value "N".
002120         88  WS-Field-Changed              value "Y".
002130*
002140 01  WS-Rpt-Lines.
002150     03  WS-Rpt-Num              pic zzz,zz9.
002160*
002170 01  WS-Date-Formats.
002180     03  WS-Swap                 pic 99.
002190     03  WS-Date                 pic x(10)   value "9999-99-99".
002200     03  WS-Intl redefines WS-Date.
002210         05  WS-Intl-Year        pic 9(4).
002220         05  filler              pic x.
002230         05  WS-Intl-Month       pic 99.
002240         05  filler              pic x.
002250         05  WS-Intl-Day         pic 99.
002260     03  WS-UK    redefines WS-Date.
002270         05  WS-Days             pic 99.
002280         05  filler              pic x.
002290         05  WS-Month            pic 99.
002300         05  filler              pic x.
002310         05  WS-Year             pic 9(4).
002320     03  WS-USA   redefines WS-Date.
002330         05  WS-USA-Month        pic 99.
002340         05  filler              pic x.
002350         05  WS-USA-Days         pic 99.
002360         05  filler              pic x(5).
002370*
002380 01  Error-Messages.
002390     03  MC201                   pic x(35) value
002400         "MC201 Snapshot file not found -".
002410     03  MC202                   pic x(35) value
002420         "MC202 Change log write error -".
002430     03  MC203                   pic x(35) value
002440         "MC203 Old-Table full - row dropped".
002450*
002460 PROCEDURE DIVISION USING Run-Date-In.
002470*=====================================
002480*
002490 aa000-Main                  SECTION.
002500***********************************
002510*
002520     MOVE     Run-Date-In TO WS-Date.
002530     MOVE     WS-Day1-Name TO WS-Snapshot-File-Name.
002540     PERFORM  aa010-Load-Old-Table THRU aa010-Exit.
002550     MOVE     WS-Day2-Name TO WS-Snapshot-File-Name.
002560     PERFORM  aa020-Compare-Pair  THRU aa020-Exit.
002570     MOVE     WS-Day2-Name TO WS-Snapshot-File-Name.
002580     PERFORM  aa010-Load-Old-Table THRU aa010-Exit.
002590     MOVE     WS-Day3-Name TO WS-Snapshot-File-Name.
002600     PERFORM  aa020-Compare-Pair  THRU aa020-Exit.
002610     IF       WS-Chg-Open
002620              CLOSE MCA-Change-File.
002630     PERFORM  aa040-Print-Change-Summary THRU aa040-Exit.
002640     MOVE     zero TO RETURN-CODE.
002650     GOBACK.
002660*
002670 aa010-Load-Old-Table         SECTION.
002680************************************
002690*
002700     MOVE     zero TO WS-Old-Count.
002710     OPEN     INPUT MCA-Snapshot-File.
002720     IF       WS-Snapshot-Status not = "00"
002730              DISPLAY  MC201 WS-Snapshot-File-Name
002740              GO TO    aa010-Exit.
002750     MOVE     "N" TO WS-EOF-Sw.
002760     PERFORM  aa015-Load-One-Row THRU aa015-Exit UNTIL WS-EOF.
002770     CLOSE    MCA-Snapshot-File.
002780 aa010-Exit.
002790     EXIT     SECTION.
002800*
002810 aa015-Load-One-Row           SECTION.
002820************************************
002830*
002840     READ     MCA-Snapshot-File NEXT RECORD
002850              AT END MOVE "Y" TO WS-EOF-Sw
002860              GO TO aa015-Exit
002870     END-READ.
002880     IF       WS-Old-Count >= 3000
002890              DISPLAY MC203
002900              GO TO   aa015-Exit.
002910     ADD      1 TO WS-Old-Count.
002920     SET      WS-Old-Ex TO WS-Old-Count.
002930     MOVE     MCA-Snp-Cin            TO WS-Old-Cin (WS-Old-Ex).
002940     MOVE     MCA-Snp-Company-Name   TO WS-Old-Name (WS-Old-Ex).
002950     MOVE     MCA-Snp-Company-Status TO WS-Old-Status (WS-Old-Ex).
002960     MOVE     MCA-Snp-Authorized-Cap TO WS-Old-Auth-Cap (WS-Old-Ex).
002970     MOVE     MCA-Snp-Paidup-Cap     TO WS-Old-Paid-Cap (WS-Old-Ex).
002980     MOVE     MCA-Snp-Address        TO WS-Old-Address (WS-Old-Ex).
002990     MOVE     MCA-Snp-Industry-Class TO WS-Old-Industry (WS-Old-Ex).
003000     MOVE     MCA-Snp-State          TO WS-Old-State (WS-Old-Ex).
003010     MOVE     "N"                    TO WS-Old-Matched-Sw (WS-Old-Ex).
003020 aa015-Exit.
003030     EXIT     SECTION.
003040*
003050 aa020-Compare-Pair           SECTION.
003060************************************
003070*
003080     MOVE     zero TO WS-NI-Count WS-DR-Count WS-FU-Count.
003090     OPEN     INPUT MCA-Snapshot-File.
003100     IF       WS-Snapshot-Status not = "00"
003110              DISPLAY  MC201 WS-Snapshot-File-Name
003120              GO TO    aa020-Exit.
003130     MOVE     "N" TO WS-EOF-Sw.
003140     PERFORM  aa025-Read-New-Row THRU aa025-Exit UNTIL WS-EOF.
003150     CLOSE    MCA-Snapshot-File.
003160     PERFORM  zz090-Find-Deregistrations THRU zz090-Exit.
003170     PERFORM  aa026-Write-Bucket-NI THRU aa026-Exit.
003180     PERFORM  aa027-Write-Bucket-DR THRU aa027-Exit.
003190     PERFORM  aa028-Write-Bucket-FU THRU aa028-Exit.
003200 aa020-Exit.
003210     EXIT     SECTION.
003220*
003230 aa025-Read-New-Row           SECTION.
003240************************************
003250*
003260     READ     MCA-Snapshot-File NEXT RECORD
003270              AT END MOVE "Y" TO WS-EOF-Sw
003280              GO TO aa025-Exit
003290     END-READ.
003300     PERFORM  zz050-Search-Old THRU zz050-Exit.
003310     IF       WS-Found
003320              MOVE "Y" TO WS-Old-Matched-Sw (WS-Old-Ex)
003330              PERFORM zz060-Compare-Fields THRU zz060-Exit
003340     ELSE
003350              PERFORM zz055-Add-New-Incorp THRU zz055-Exit
003360     END-IF.
003370 aa025-Exit.
003380     EXIT     SECTION.
003390*
003400 zz050-Search-Old             SECTION.
003410************************************
003420*
003430     MOVE     "N" TO WS-Found-Sw.
003440     MOVE     1   TO WS-Old-Ix.
003450     PERFORM  zz050-Scan THRU zz050-Scan-Exit
003460              UNTIL WS-Old-Ix > WS-Old-Count OR WS-Found.
003470 zz050-Exit.
003480     EXIT     SECTION.
003490*
003500 zz050-Scan.
003510     SET      WS-Old-Ex TO WS-Old-Ix.
003520     IF       WS-Old-Cin (WS-Old-Ex) = MCA-Snp-Cin
003530              MOVE "Y" TO WS-Found-Sw
003540     ELSE
003550              ADD 1 TO WS-Old-Ix
003560     END-IF.
003570 zz050-Scan-Exit.
003580     EXIT.
003590*
003600 zz055-Add-New-Incorp         SECTION.
003610************************************
003620*
003630     IF       WS-NI-Count >= 3000
003640              GO TO zz055-Exit.
003650     ADD      1 TO WS-NI-Count.
003660     SET      WS-NI-Ex TO WS-NI-Count.
003670     MOVE     MCA-Snp-Cin            TO WS-NI-Cin (WS-NI-Ex).
003680     MOVE     MCA-Snp-Company-Name   TO WS-NI-Name (WS-NI-Ex).
003690     MOVE     MCA-Snp-State          TO WS-NI-State (WS-NI-Ex).
003700     MOVE     MCA-Snp-Company-Status TO WS-NI-Status (WS-NI-Ex).
003710     ADD      1 TO WS-Tot-New WS-Tot-Changes.
003720     PERFORM  zz095-Tally-By-State THRU zz095-Exit.
003730     PERFORM  zz097-Tally-Dates    THRU zz097-Exit.
003740 zz055-Exit.
003750     EXIT     SECTION.
003760*
003770 zz060-Compare-Fields         SECTION.
003780************************************
003790*
003800     MOVE     1 TO WS-Field-Ix.
003810     PERFORM  zz065-Compare-One THRU zz065-Exit
003820              UNTIL WS-Field-Ix > 6.
003830 zz060-Exit.
003840     EXIT     SECTION.
003850*
003860 zz065-Compare-One.
003870     MOVE     spaces TO WS-Old-Value WS-New-Value.
003880     MOVE     "N"    TO WS-Changed-Sw.
003890     EVALUATE WS-Field-Ix
003900         WHEN 1
003910              MOVE WS-Old-Status (WS-Old-Ex)  TO WS-Old-Value
003920              MOVE MCA-Snp-Company-Status     TO WS-New-Value
003930         WHEN 2
003940              MOVE WS-Old-Auth-Cap (WS-Old-Ex) TO WS-Old-Value
003950              MOVE MCA-Snp-Authorized-Cap      TO WS-New-Value
003960         WHEN 3
003970              MOVE WS-Old-Paid-Cap (WS-Old-Ex) TO WS-Old-Value
003980              MOVE MCA-Snp-Paidup-Cap          TO WS-New-Value
003990         WHEN 4
004000              MOVE WS-Old-Name (WS-Old-Ex)    TO WS-Old-Value
004010              MOVE MCA-Snp-Company-Name       TO WS-New-Value
004020         WHEN 5
004030              MOVE WS-Old-Address (WS-Old-Ex) TO WS-Old-Value
004040              MOVE MCA-Snp-Address            TO WS-New-Value
004050         WHEN 6
004060              MOVE WS-Old-Industry (WS-Old-Ex) TO WS-Old-Value
004070              MOVE MCA-Snp-Industry-Class       TO WS-New-Value
004080     END-EVALUATE.
004090     IF       WS-Old-Value not = WS-New-Value
004100              AND WS-Old-Value not = spaces
004110              AND WS-New-Value not = spaces
004120              MOVE "Y" TO WS-Changed-Sw.
004130     IF       WS-Field-Changed
004140              PERFORM zz067-Add-Field-Update THRU zz067-Exit.
004150     ADD      1 TO WS-Field-Ix.
004160 zz065-Exit.
004170     EXIT.
004180*
004190 zz067-Add-Field-Update       SECTION.
004200************************************
004210*
004220     IF       WS-FU-Count >= 9000
004230              GO TO zz067-Exit.
004240     ADD      1 TO WS-FU-Count.
004250     SET      WS-FU-Ex TO WS-FU-Count.
004260     MOVE     MCA-Snp-Cin             TO WS-FU-Cin (WS-FU-Ex).
004270     MOVE     WS-MF-Name (WS-Field-Ix) TO WS-FU-Field (WS-FU-Ex).
004280     MOVE     WS-Old-Value             TO WS-FU-Old-Value (WS-FU-Ex).
004290     MOVE     WS-New-Value             TO WS-FU-New-Value (WS-FU-Ex).
004300     MOVE     MCA-Snp-Company-Name    TO WS-FU-Name (WS-FU-Ex).
004310     MOVE     MCA-Snp-State           TO WS-FU-State (WS-FU-Ex).
004320     MOVE     MCA-Snp-Company-Status  TO WS-FU-Status (WS-FU-Ex).
004330     ADD      1 TO WS-Tot-Update WS-Tot-Changes.
004340     ADD      1 TO WS-Tot-By-Field (WS-Field-Ix).
004350     PERFORM  zz095-Tally-By-State THRU zz095-Exit.
004360     PERFORM  zz097-Tally-Dates    THRU zz097-Exit.
004370 zz067-Exit.
004380     EXIT     SECTION.
004390*
004400 zz090-Find-Deregistrations   SECTION.
004410************************************
004420*
004430     MOVE     1 TO WS-Old-Ix.
004440     PERFORM  zz092-Dereg-One THRU zz092-Exit
004450              UNTIL WS-Old-Ix > WS-Old-Count.
004460 zz090-Exit.
004470     EXIT     SECTION.
004480*
004490 zz092-Dereg-One.
004500     SET      WS-Old-Ex TO WS-Old-Ix.
004510     IF       WS-Old-Matched-Sw (WS-Old-Ex) = "N"
004520              AND WS-DR-Count < 3000
004530              ADD 1 TO WS-DR-Count
004540              SET WS-DR-Ex TO WS-DR-Count
004550              MOVE WS-Old-Cin (WS-Old-Ex)    TO WS-DR-Cin (WS-DR-Ex)
004560              MOVE WS-Old-Name (WS-Old-Ex)   TO WS-DR-Name (WS-DR-Ex)
004570              MOVE WS-Old-State (WS-Old-Ex)  TO WS-DR-State (WS-DR-Ex)
004580              MOVE WS-Old-Status (WS-Old-Ex) TO WS-DR-Old-Status (WS-DR-Ex)
004590              ADD 1 TO WS-Tot-Dereg WS-Tot-Changes
004600              PERFORM zz096-Tally-Dereg-State THRU zz096-Exit
004610              PERFORM zz097-Tally-Dates THRU zz097-Exit.
004620     ADD      1 TO WS-Old-Ix.
004630 zz092-Exit.
004640     EXIT.
004650*
004660 aa026-Write-Bucket-NI        SECTION.
004670************************************
004680*
004690     MOVE     1 TO WS-NI-Ix.
004700     PERFORM  aa026-Write-One THRU aa026-Write-One-Exit
004710              UNTIL WS-NI-Ix > WS-NI-Count.
004720 aa026-Exit.
004730     EXIT     SECTION.
004740*
004750 aa026-Write-One.
004760     SET      WS-NI-Ex TO WS-NI-Ix.
004770     MOVE     spaces               TO MCA-Change-Record.
004780     MOVE     WS-NI-Cin (WS-NI-Ex)    TO MCA-Chg-Cin.
004790     MOVE     "NEW INCORPORATION"     TO MCA-Chg-Change-Type.
004800     MOVE     "ALL"                   TO MCA-Chg-Field-Changed.
004810     MOVE     spaces                  TO MCA-Chg-Old-Value.
004820     MOVE     WS-NI-Name (WS-NI-Ex)   TO MCA-Chg-New-Value.
004830     MOVE     WS-Date                 TO MCA-Chg-Change-Date.
004840     MOVE     WS-NI-Name (WS-NI-Ex)   TO MCA-Chg-Company-Name.
004850     MOVE     WS-NI-State (WS-NI-Ex)  TO MCA-Chg-State.
004860     MOVE     WS-NI-Status (WS-NI-Ex) TO MCA-Chg-Status.
004870     PERFORM  zz080-Write-Change THRU zz080-Exit.
004880     ADD      1 TO WS-NI-Ix.
004890 aa026-Write-One-Exit.
004900     EXIT.
004910*
004920 aa027-Write-Bucket-DR        SECTION.
004930************************************
004940*
004950     MOVE     1 TO WS-DR-Ix.
004960     PERFORM  aa027-Write-One THRU aa027-Write-One-Exit
004970              UNTIL WS-DR-Ix > WS-DR-Count.
004980 aa027-Exit.
004990     EXIT     SECTION.
005000*
005010 aa027-Write-One.
005020     SET      WS-DR-Ex TO WS-DR-Ix.
005030     MOVE     spaces                  TO MCA-Change-Record.
005040     MOVE     WS-DR-Cin (WS-DR-Ex)       TO MCA-Chg-Cin.
005050     MOVE     "DEREGISTRATION"           TO MCA-Chg-Change-Type.
005060     MOVE     "STATUS"                   TO MCA-Chg-Field-Changed.
005070     MOVE     WS-DR-Old-Status (WS-DR-Ex) TO MCA-Chg-Old-Value.
005080     MOVE     "DEREGISTERED"             TO MCA-Chg-New-Value.
005090     MOVE     WS-Date                    TO MCA-Chg-Change-Date.
005100     MOVE     WS-DR-Name (WS-DR-Ex)      TO MCA-Chg-Company-Name.
005110     MOVE     WS-DR-State (WS-DR-Ex)     TO MCA-Chg-State.
005120     MOVE     "DEREGISTERED"             TO MCA-Chg-Status.
005130     PERFORM  zz080-Write-Change THRU zz080-Exit.
005140     ADD      1 TO WS-DR-Ix.
005150 aa027-Write-One-Exit.
005160     EXIT.
005170*
005180 aa028-Write-Bucket-FU        SECTION.
005190************************************
005200*
005210     MOVE     1 TO WS-FU-Ix.
005220     PERFORM  aa028-Write-One THRU aa028-Write-One-Exit
005230              UNTIL WS-FU-Ix > WS-FU-Count.
005240 aa028-Exit.
005250     EXIT     SECTION.
005260*
005270 aa028-Write-One.
005280     SET      WS-FU-Ex TO WS-FU-Ix.
005290     MOVE     spaces                   TO MCA-Change-Record.
005300     MOVE     WS-FU-Cin (WS-FU-Ex)        TO MCA-Chg-Cin.
005310     MOVE     "FIELD UPDATE"              TO MCA-Chg-Change-Type.
005320     MOVE     WS-FU-Field (WS-FU-Ex)      TO MCA-Chg-Field-Changed.
005330     MOVE     WS-FU-Old-Value (WS-FU-Ex)  TO MCA-Chg-Old-Value.
005340     MOVE     WS-FU-New-Value (WS-FU-Ex)  TO MCA-Chg-New-Value.
005350     MOVE     WS-Date                    TO MCA-Chg-Change-Date.
005360     MOVE     WS-FU-Name (WS-FU-Ex)       TO MCA-Chg-Company-Name.
005370     MOVE     WS-FU-State (WS-FU-Ex)      TO MCA-Chg-State.
005380     MOVE     WS-FU-Status (WS-FU-Ex)     TO MCA-Chg-Status.
005390     PERFORM  zz080-Write-Change THRU zz080-Exit.
005400     ADD      1 TO WS-FU-Ix.
005410 aa028-Write-One-Exit.
005420     EXIT.
005430*
005440 zz080-Write-Change           SECTION.
005450************************************
005460*
005470     IF       not WS-Chg-Open
005480              OPEN OUTPUT MCA-Change-File
005490              MOVE "Y" TO WS-Chg-Open-Sw.
005500     WRITE    MCA-Change-Record.
005510     IF       WS-Change-Status not = "00"
005520              DISPLAY MC202 WS-Change-Status.
005530 zz080-Exit.
005540     EXIT     SECTION.
005550*
005560 zz095-Tally-By-State         SECTION.
005570************************************
005580*
005590     EVALUATE MCA-Snp-State
005600         WHEN "Maharashtra"  ADD 1 TO WS-Tot-By-State (1)
005610         WHEN "Gujarat"      ADD 1 TO WS-Tot-By-State (2)
005620         WHEN "Delhi"        ADD 1 TO WS-Tot-By-State (3)
005630         WHEN "Tamil Nadu"   ADD 1 TO WS-Tot-By-State (4)
005640         WHEN "Karnataka"    ADD 1 TO WS-Tot-By-State (5)
005650         WHEN OTHER          CONTINUE
005660     END-EVALUATE.
005670 zz095-Exit.
005680     EXIT     SECTION.
005690*
005700 zz096-Tally-Dereg-State      SECTION.
005710************************************
005720*
005730     EVALUATE WS-Old-State (WS-Old-Ex)
005740         WHEN "Maharashtra"  ADD 1 TO WS-Tot-By-State (1)
005750         WHEN "Gujarat"      ADD 1 TO WS-Tot-By-State (2)
005760         WHEN "Delhi"        ADD 1 TO WS-Tot-By-State (3)
005770         WHEN "Tamil Nadu"   ADD 1 TO WS-Tot-By-State (4)
005780         WHEN "Karnataka"    ADD 1 TO WS-Tot-By-State (5)
005790         WHEN OTHER          CONTINUE
005800     END-EVALUATE.
005810 zz096-Exit.
005820     EXIT     SECTION.
005830*
005840 zz097-Tally-Dates            SECTION.
005850************************************
005860*
005870     IF       WS-Date < WS-Min-Change-Date
005880              MOVE WS-Date TO WS-Min-Change-Date.
005890     IF       WS-Date > WS-Max-Change-Date
005900              MOVE WS-Date TO WS-Max-Change-Date.
005910 zz097-Exit.
005920     EXIT     SECTION.
005930*
005940 aa040-Print-Change-Summary   SECTION.
005950************************************
005960*
005970     OPEN     OUTPUT Print-File.
005980     MOVE     "=== CHANGE DETECTION SUMMARY ===" TO Print-Line.
005990     WRITE    Print-Line.
006000     MOVE     WS-Tot-Changes TO WS-Rpt-Num.
006010     STRING   "TOTAL CHANGES:            " WS-Rpt-Num
006020              DELIMITED BY SIZE INTO Print-Line.
006030     WRITE    Print-Line.
006040     MOVE     WS-Tot-New TO WS-Rpt-Num.
006050     STRING   "NEW INCORPORATIONS:       " WS-Rpt-Num
006060              DELIMITED BY SIZE INTO Print-Line.
006070     WRITE    Print-Line.
006080     MOVE     WS-Tot-Dereg TO WS-Rpt-Num.
006090     STRING   "DEREGISTRATIONS:          " WS-Rpt-Num
006100              DELIMITED BY SIZE INTO Print-Line.
006110     WRITE    Print-Line.
006120     MOVE     WS-Tot-Update TO WS-Rpt-Num.
006130     STRING   "FIELD UPDATES:            " WS-Rpt-Num
006140              DELIMITED BY SIZE INTO Print-Line.
006150     WRITE    Print-Line.
006160     MOVE     "FIELD CHANGED            COUNT" TO Print-Line.
006170     WRITE    Print-Line.
006180     MOVE     1 TO WS-Field-Ix.
006190     PERFORM  aa045-Print-Field-Line THRU aa045-Exit
006200              UNTIL WS-Field-Ix > 6.
006210     MOVE     "STATE           COUNT" TO Print-Line.
006220     WRITE    Print-Line.
006230     MOVE     1 TO WS-State-Ix.
006240     PERFORM  aa047-Print-State-Line THRU aa047-Exit
006250              UNTIL WS-State-Ix > 5.
006260*
006270     IF       WS-Tot-Changes = zero
006280              MOVE "NO COMPANY CHANGES DETECTED" TO Print-Line
006290              WRITE Print-Line
006300     ELSE
006310              STRING "DATE RANGE: " WS-Min-Change-Date " TO "
006320                     WS-Max-Change-Date
006330                     DELIMITED BY SIZE INTO Print-Line
006340              WRITE  Print-Line.
006350     CLOSE    Print-File.
006360 aa040-Exit.
006370     EXIT     SECTION.
006380*
006390 aa045-Print-Field-Line.
006400     IF       WS-Tot-By-Field (WS-Field-Ix) > zero
006410              MOVE WS-Tot-By-Field (WS-Field-Ix) TO WS-Rpt-Num
006420              STRING WS-MF-Name (WS-Field-Ix) "  " WS-Rpt-Num
006430                     DELIMITED BY SIZE INTO Print-Line
006440              WRITE  Print-Line.
006450     ADD      1 TO WS-Field-Ix.
006460 aa045-Exit.
006470     EXIT.
006480*
006490 aa047-Print-State-Line.
006500     IF       WS-Tot-By-State (WS-State-Ix) > zero
006510              MOVE WS-Tot-By-State (WS-State-Ix) TO WS-Rpt-Num
006520              STRING WS-SN-Title (WS-State-Ix) "  " WS-Rpt-Num
006530                     DELIMITED BY SIZE INTO Print-Line
006540              WRITE  Print-Line.
006550     ADD      1 TO WS-State-Ix.
006560 aa047-Exit.
006570     EXIT.
006580*
