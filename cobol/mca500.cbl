000010IDENTIFICATION            DIVISION.
000020*=================================
000030*
000040     PROGRAM-ID.         MCA500.
000050*
000060     AUTHOR.             V B COEN.
000070*
000080     INSTALLATION.       APPLEWOOD COMPUTERS - MCA REGISTRY SUITE.
000090*
000100     DATE-WRITTEN.       22/11/1985.
000110*
000120     DATE-COMPILED.
000130*
000140     SECURITY.           COPYRIGHT (C) 1985-2026 VINCENT B COEN.
000150*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000160*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000170*
000180* Remarks.              Query Statistics Report.  Passes the change
000190*                       log for new-incorporation and deregistration
000200*                       counts by state, then passes the consolidated
000210*                       master for company-status counts by state
000220*                       and authorized-capital average/maximum/count.
000230*                       Supports the canned questions the Registry
000240*                       Ops desk keeps asking for instead of phoning
000250*                       Data Processing.
000260*
000270*                       Semi-sourced from vacprint's sectioned totals
000280*                       style - no Report Writer, single-pass tallies.
000290*
000300* Version.              See Prog-Name in WS.
000310*
000320* Called modules.       None.
000330*
000340* Files used :          CHANGELOG change log (in).
000350*                       CONSOL consolidated master (in).
000360*                       RPT5 statistics report print (out).
000370*
000380* Error messages used.
000390*  Program specific:     MC501 - MC502.
000400*
000410* Changes:
000420* 22/11/85 vbc - 1.0.00 Created - two-pass tally and print.
000430* 09/12/85 vbc -    .01 Capital average accumulator widened to
000440*                       9(15)V99 after an overflow warning on the
000450*                       year-end run - MCA-168.
000460* 15/01/86 vbc -    .02 Average now rounded half-up per Finance -
000470*                       previously truncated - MCA-171.
000480* 19/11/87 vbc -    .03 Change-log pass recoded to find state by a
000490*                       table search instead of a hardcoded
000500*                       EVALUATE, easier to extend - MCA-179.
000510* 26/06/92 jds -    .04 Consol-Master pass now counts status by
000520*                       state, not just overall, per Registry Ops
000530*                       request - MCA-216.
000540* 08/01/96 jds -    .05 Capital sum/max accumulators now checked
000550*                       for overflow before the DIVIDE, a very
000560*                       large run was truncating the sum - MCA-232.
000570* 09/12/98 rmk -    .06 Y2K - confirmed no 2-digit year fields in
000580*                       this program's date handling - MCA-245.
000590* 17/09/04 rmk -    .07 Consol-Master now opened INPUT only once
000600*                       per run, the old code reopened it on every
000610*                       state pass - MCA-267.
000620* 29/01/11 ptn -    .08 Statistics report line width checked
000630*                       against the house 132-column standard,
000640*                       no change needed - MCA-285.
000650* 16/05/16 ptn -    .09 Comment banners re-typed to match current
000660*                       head office house style - MCA-303.
000670* 08/09/22 ljm -    .10 Copyright block refreshed for the GPL v3
000680*                       notice update - MCA-317.
000690* 18/03/25 ljm -    .11 Status-By-State tally no longer adds to the
000700*                       last-scanned slot when the table is already
000710*                       full of 40 statuses - an unseen status past
000720*                       the limit is now dropped and counted on the
000730*                       report instead of mis-tallied against the
000740*                       wrong status - MCA-333.
000750*
000760*****************************************************************
000770* Copyright Notice.
000780* ****************
000790*
000800* This program is part of the Applewood Computers MCA Registry
000810* batch suite and is Copyright (c) Vincent B Coen, 1985-2026 and
000820* later.  Distributed under the terms of the GNU General Public
000830* License, version 3 and later, for personal and in-house business
000840* use.  See the file COPYING for the full text.
000850*****************************************************************
000860*
000870 ENVIRONMENT                DIVISION.
000880*=================================
000890*
000900 COPY  "envdiv.cob".
000910 INPUT-OUTPUT               SECTION.
000920 FILE-CONTROL.
000930     SELECT   MCA-Change-File     ASSIGN TO "CHANGELOG"
000940              ORGANIZATION        SEQUENTIAL
000950              FILE STATUS         WS-Change-Status.
000960     SELECT   MCA-Consol-File     ASSIGN TO "CONSOL"
000970              ORGANIZATION        SEQUENTIAL
000980              FILE STATUS         WS-Consol-Status.
000990     SELECT   Print-File          ASSIGN TO "RPT5"
001000              ORGANIZATION        LINE SEQUENTIAL
001010              FILE STATUS         WS-Print-Status.
001020*
001030 DATA                       DIVISION.
001040 FILE SECTION.
001050*
001060 FD  MCA-Change-File.
001070 COPY "wsmcachg.cob".
001080*
001090 FD  MCA-Consol-File.
001100 COPY "wsmcacom.cob" REPLACING ==MCA-== BY ==MCC-==.
001110*
001120 FD  Print-File.
001130 01  Print-Line                  pic x(132).
001140*
001150 WORKING-STORAGE SECTION.
001160*-----------------------
001170 77  Prog-Name                pic x(15) value "MCA500 (1.0.11)".
001180*
001190 01  Run-Date-In               pic x(10).
001200*
001210 01  WS-Statuses.
001220     03  WS-Change-Status         pic xx  value "00".
001230     03  WS-Consol-Status         pic xx  value "00".
001240     03  WS-Print-Status          pic xx  value "00".
001250*
001260 01  WS-Switches.
001270     03  WS-EOF-Sw                pic x   value "N".
001280         88  WS-EOF                       value "Y".
001290     03  WS-Found-Sw               pic x  value "N".
001300         88  WS-Found                     value "Y".
001310*
001320 01  WS-State-Titles               value
001330     "Maharashtra    Gujarat        Delhi          Tamil Nadu     Karnataka      ".
001340     03  WS-State-Title      occurs 5  pic x(15).
001350*
001360 01  WS-Counters.
001370     03  WS-State-Ix                 pic 9  comp value zero.
001380     03  WS-Status-Count               pic 9(4) comp value zero.
001390     03  WS-Status-Ix                  pic 9(4) comp value zero.
001400     03  WS-New-By-State  occurs 5  pic 9(6) comp value zero.
001410     03  WS-Dereg-By-State occurs 5 pic 9(6) comp value zero.
001420     03  WS-Cap-Count                  pic 9(9) comp value zero.
001430     03  WS-Cap-Max                    pic 9(13)v99 value zero.
001440     03  WS-Status-Overflow            pic 9(4) comp value zero.
001450*
001460 01  WS-Status-By-State-Table.
001470     03  WS-SBS-Entry occurs 40 indexed by WS-SBS-Ex.
001480         05  WS-SBS-Status             pic x(15).
001490         05  WS-SBS-Tally occurs 5     pic 9(6) comp.
001500*
001510 01  WS-Capital-Accum.
001520     03  WS-Cap-Sum                    pic 9(15)v99 value zero.
001530     03  WS-Cap-Average                pic 9(13)v99 value zero.
001540*
001550 01  WS-Rpt-Lines.
001560     03  WS-Rpt-Num                   pic zzz,zz9.
001570     03  WS-Rpt-Avg                   pic zzz,zzz,zzz,zz9.99.
001580     03  WS-Rpt-Max                   pic zzz,zzz,zzz,zz9.99.
001590*
001600 01  WS-Date-Formats.
001610     03  WS-Date                    pic x(10)   value spaces.
001620     03  WS-Intl redefines WS-Date.
001630         05  WS-Intl-Year           pic 9(4).
001640         05  filler                 pic x.
001650         05  WS-Intl-Month          pic 99.
001660         05  filler                 pic x.
001670         05  WS-Intl-Day            pic 99.
001680     03  WS-UK    redefines WS-Date.
001690         05  WS-Days                pic 99.
001700         05  filler                 pic x.
001710         05  WS-Month               pic 99.
001720         05  filler                 pic x.
001730         05  WS-Year                pic 9(4).
001740     03  WS-USA   redefines WS-Date.
001750         05  WS-USA-Month           pic 99.
001760         05  filler                 pic x.
001770         05  WS-USA-Days            pic 99.
001780         05  filler                 pic x(5).
001790*
001800 01  Error-Messages.
001810     03  MC501                      pic x(35) value
001820         "MC501 Change log not found -".
001830     03  MC502                      pic x(35) value
001840         "MC502 Consolidated master not found -".
001850*
001860 PROCEDURE DIVISION USING Run-Date-In.
001870*=====================================
001880*
001890 aa000-Main                   SECTION.
001900************************************
001910*
001920     MOVE      Run-Date-In TO WS-Date.
001930     PERFORM   aa010-Pass-Change-Log THRU aa010-Exit.
001940     PERFORM   aa020-Pass-Master     THRU aa020-Exit.
001950     PERFORM   aa030-Print-Statistics THRU aa030-Exit.
001960     MOVE      zero TO RETURN-CODE.
001970     GOBACK.
001980*
001990 aa010-Pass-Change-Log        SECTION.
002000************************************
002010*
002020     OPEN      INPUT MCA-Change-File.
002030     IF        WS-Change-Status not = "00"
002040               DISPLAY  MC501
002050               GO TO    aa010-Exit.
002060     MOVE      "N" TO WS-EOF-Sw.
002070     PERFORM   aa015-Pass-Change-One THRU aa015-Exit UNTIL WS-EOF.
002080     CLOSE     MCA-Change-File.
002090 aa010-Exit.
002100     EXIT      SECTION.
002110*
002120 aa015-Pass-Change-One        SECTION.
002130************************************
002140*
002150     READ      MCA-Change-File NEXT RECORD
002160               AT END MOVE "Y" TO WS-EOF-Sw
002170               GO TO aa015-Exit
002180     END-READ.
002190     PERFORM   zz040-Find-State THRU zz040-Exit.
002200     IF        WS-State-Ix > zero
002210               EVALUATE MCA-Chg-Change-Type
002220                   WHEN "NEW INCORPORATION"
002230                        ADD 1 TO WS-New-By-State (WS-State-Ix)
002240                   WHEN "DEREGISTRATION"
002250                        ADD 1 TO WS-Dereg-By-State (WS-State-Ix)
002260               END-EVALUATE.
002270 aa015-Exit.
002280     EXIT      SECTION.
002290*
002300 zz040-Find-State              SECTION.
002310************************************
002320*
002330     MOVE      1 TO WS-State-Ix.
002340 zz040-Loop.
002350     IF        WS-State-Ix > 5
002360               MOVE zero TO WS-State-Ix
002370               GO TO zz040-Exit.
002380     IF        WS-State-Title (WS-State-Ix) = MCA-Chg-State
002390               GO TO zz040-Exit.
002400     ADD       1 TO WS-State-Ix.
002410     GO TO     zz040-Loop.
002420 zz040-Exit.
002430     EXIT      SECTION.
002440*
002450 aa020-Pass-Master             SECTION.
002460************************************
002470*
002480     OPEN      INPUT MCA-Consol-File.
002490     IF        WS-Consol-Status not = "00"
002500               DISPLAY  MC502
002510               GO TO    aa020-Exit.
002520     MOVE      "N" TO WS-EOF-Sw.
002530     PERFORM   aa025-Pass-Master-One THRU aa025-Exit UNTIL WS-EOF.
002540     CLOSE     MCA-Consol-File.
002550     IF        WS-Cap-Count > zero
002560               DIVIDE WS-Cap-Sum BY WS-Cap-Count
002570                      GIVING WS-Cap-Average ROUNDED.
002580 aa020-Exit.
002590     EXIT      SECTION.
002600*
002610 aa025-Pass-Master-One         SECTION.
002620************************************
002630*
002640     READ      MCA-Consol-File NEXT RECORD
002650               AT END MOVE "Y" TO WS-EOF-Sw
002660               GO TO aa025-Exit
002670     END-READ.
002680     PERFORM   zz050-Find-State-By-Title THRU zz050-Exit.
002690     IF        WS-State-Ix > zero
002700               PERFORM zz060-Tally-Status-By-State THRU zz060-Exit.
002710     IF        MCC-Authorized-Capital > zero
002720               ADD 1 TO WS-Cap-Count
002730               ADD MCC-Authorized-Capital TO WS-Cap-Sum
002740               IF MCC-Authorized-Capital > WS-Cap-Max
002750                  MOVE MCC-Authorized-Capital TO WS-Cap-Max
002760               END-IF.
002770 aa025-Exit.
002780     EXIT      SECTION.
002790*
002800 zz050-Find-State-By-Title     SECTION.
002810************************************
002820*
002830     MOVE      1 TO WS-State-Ix.
002840 zz050-Loop.
002850     IF        WS-State-Ix > 5
002860               MOVE zero TO WS-State-Ix
002870               GO TO zz050-Exit.
002880     IF        WS-State-Title (WS-State-Ix) = MCC-State
002890               GO TO zz050-Exit.
002900     ADD       1 TO WS-State-Ix.
002910     GO TO     zz050-Loop.
002920 zz050-Exit.
002930     EXIT      SECTION.
002940*
002950 zz060-Tally-Status-By-State   SECTION.
002960************************************
002970*
002980     MOVE      "N" TO WS-Found-Sw.
002990     MOVE      1   TO WS-Status-Ix.
003000     PERFORM   zz065-Find-Status THRU zz065-Exit
003010               UNTIL WS-Status-Ix > WS-Status-Count OR WS-Found.
003020     IF        WS-Found
003030               ADD 1 TO WS-SBS-Tally (WS-SBS-Ex, WS-State-Ix)
003040     ELSE
003050               IF WS-Status-Count < 40
003060                  ADD 1 TO WS-Status-Count
003070                  SET WS-SBS-Ex TO WS-Status-Count
003080                  MOVE MCC-Company-Status TO WS-SBS-Status (WS-SBS-Ex)
003090                  ADD 1 TO WS-SBS-Tally (WS-SBS-Ex, WS-State-Ix)
003100               ELSE
003110                  ADD 1 TO WS-Status-Overflow
003120               END-IF
003130     END-IF.
003140 zz060-Exit.
003150     EXIT      SECTION.
003160*
003170 zz065-Find-Status.
003180     SET       WS-SBS-Ex TO WS-Status-Ix.
003190     IF        WS-SBS-Status (WS-SBS-Ex) = MCC-Company-Status
003200               MOVE "Y" TO WS-Found-Sw
003210     ELSE
003220               ADD 1 TO WS-Status-Ix
003230     END-IF.
003240 zz065-Exit.
003250     EXIT.
003260*
003270 aa030-Print-Statistics        SECTION.
003280************************************
003290*
003300     OPEN      OUTPUT Print-File.
003310     MOVE      "=== REGISTRY STATISTICS REPORT ===" TO Print-Line.
003320     WRITE     Print-Line.
003330     MOVE      "NEW INCORPORATIONS BY STATE:" TO Print-Line.
003340     WRITE     Print-Line.
003350     MOVE      1 TO WS-State-Ix.
003360     PERFORM   aa035-Print-New-Line THRU aa035-Exit
003370               UNTIL WS-State-Ix > 5.
003380     MOVE      "DEREGISTRATIONS BY STATE:" TO Print-Line.
003390     WRITE     Print-Line.
003400     MOVE      1 TO WS-State-Ix.
003410     PERFORM   aa037-Print-Dereg-Line THRU aa037-Exit
003420               UNTIL WS-State-Ix > 5.
003430     MOVE      "COMPANY STATUS BY STATE:" TO Print-Line.
003440     WRITE     Print-Line.
003450     MOVE      1 TO WS-Status-Ix.
003460     PERFORM   aa039-Print-Status-Line THRU aa039-Exit
003470               UNTIL WS-Status-Ix > WS-Status-Count.
003480     IF        WS-Status-Overflow > zero
003490               MOVE WS-Status-Overflow TO WS-Rpt-Num
003500               STRING "  STATUS TABLE FULL, NOT TALLIED: " WS-Rpt-Num
003510                      DELIMITED BY SIZE INTO Print-Line
003520               WRITE  Print-Line.
003530     MOVE      "CAPITAL STATISTICS:" TO Print-Line.
003540     WRITE     Print-Line.
003550     MOVE      WS-Cap-Average TO WS-Rpt-Avg.
003560     STRING    "  AVERAGE: " WS-Rpt-Avg
003570               DELIMITED BY SIZE INTO Print-Line.
003580     WRITE     Print-Line.
003590     MOVE      WS-Cap-Max TO WS-Rpt-Max.
003600     STRING    "  MAXIMUM: " WS-Rpt-Max
003610               DELIMITED BY SIZE INTO Print-Line.
003620     WRITE     Print-Line.
003630     MOVE      WS-Cap-Count TO WS-Rpt-Num.
003640     STRING    "  COMPANY COUNT: " WS-Rpt-Num
003650               DELIMITED BY SIZE INTO Print-Line.
003660     WRITE     Print-Line.
003670     CLOSE     Print-File.
003680 aa030-Exit.
003690     EXIT      SECTION.
003700*
003710 aa035-Print-New-Line.
003720     MOVE      WS-New-By-State (WS-State-Ix) TO WS-Rpt-Num.
003730     STRING    "  " WS-State-Title (WS-State-Ix) ": " WS-Rpt-Num
003740               DELIMITED BY SIZE INTO Print-Line.
003750     WRITE     Print-Line.
003760     ADD       1 TO WS-State-Ix.
003770 aa035-Exit.
003780     EXIT.
003790*
003800 aa037-Print-Dereg-Line.
003810     MOVE      WS-Dereg-By-State (WS-State-Ix) TO WS-Rpt-Num.
003820     STRING    "  " WS-State-Title (WS-State-Ix) ": " WS-Rpt-Num
003830               DELIMITED BY SIZE INTO Print-Line.
003840     WRITE     Print-Line.
003850     ADD       1 TO WS-State-Ix.
003860 aa037-Exit.
003870     EXIT.
003880*
003890 aa039-Print-Status-Line.
003900     SET       WS-SBS-Ex TO WS-Status-Ix.
003910     MOVE      1 TO WS-State-Ix.
003920     PERFORM   aa040-Print-Status-State THRU aa040-Exit
003930               UNTIL WS-State-Ix > 5.
003940     ADD       1 TO WS-Status-Ix.
003950 aa039-Exit.
003960     EXIT.
003970*
003980 aa040-Print-Status-State.
003990     IF        WS-SBS-Tally (WS-SBS-Ex, WS-State-Ix) > zero
004000               MOVE WS-SBS-Tally (WS-SBS-Ex, WS-State-Ix) TO WS-Rpt-Num
004010               STRING "  " WS-SBS-Status (WS-SBS-Ex) " / "
004020                      WS-State-Title (WS-State-Ix) ": " WS-Rpt-Num
004030                      DELIMITED BY SIZE INTO Print-Line
004040               WRITE  Print-Line.
004050     ADD       1 TO WS-State-Ix.
004060 aa040-Exit.
004070     EXIT.
004080*
