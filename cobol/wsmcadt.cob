000010*******************************************
000020*                                          *
000030*  Generic Date Validation Work Area      *
000040*     Used to edit incoming CCYY-MM-DD    *
000050*     registration dates.                 *
000060*******************************************
000070*
000080* 22/11/85 vbc - Created.  Calendar edit for Registration-Date field,
000090*                4 digit year, month 01-12, day 01-31.  Registrar's
000100*                office confirmed a straight range check is sufficient
000110*                for this run - ticket MCA-118 - month/leap day-count
000120*                table kept here unused for the day the registrar asks
000130*                for tighter checking.
000140*
000150 01  WS-Date-Edit-Area.
000160     03  WS-DE-Year          pic 9(4).
000170     03  WS-DE-Month         pic 99.
000180     03  WS-DE-Day           pic 99.
000190     03  WS-DE-Valid-Sw      pic x            value "Y".
000200         88  WS-DE-Valid                      value "Y".
000210         88  WS-DE-Invalid                    value "N".
000220     03  WS-DE-Days-In-Month pic 99  occurs 12 value zero.
000230*
