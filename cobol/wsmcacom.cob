000010*******************************************
000020*                                          *
000030*  Record Definition For Company Master   *
000040*           File                          *
000050*     Uses Mca-Cin as key                 *
000060*******************************************
000070*  File size approx 313 bytes incl growth filler.
000080*
000090* THESE FIELD DEFINITIONS MAY NEED CHANGING
000100*
000110* 18/11/85 vbc - Created for nightly registry consolidation.
000120* 21/11/85 vbc - Added Mca-State / Mca-State-Code, tagged during
000130*                consolidation from the per-state source file name.
000140* 02/12/85 vbc - Confirmed capital fields held unsigned, 2 dp, zero on
000150*                non-numeric input - ticket MCA-114.
000160*
000170 01  MCA-Company-Record.
000180     03  MCA-Cin                pic x(21).
000190     03  MCA-Company-Name       pic x(60).
000200     03  MCA-Company-Category   pic x(30).
000210     03  MCA-Company-Class      pic x(15).
000220     03  MCA-Company-Status     pic x(15).
000230     03  MCA-Authorized-Capital pic 9(13)v99.
000240     03  MCA-Paidup-Capital     pic 9(13)v99.
000250     03  MCA-Registration-Date  pic x(10).
000260     03  MCA-Reg-Date-Parts redefines MCA-Registration-Date.
000270         05  MCA-Reg-Year       pic x(4).
000280         05  filler             pic x.
000290         05  MCA-Reg-Month      pic xx.
000300         05  filler             pic x.
000310         05  MCA-Reg-Day        pic xx.
000320     03  MCA-Industry-Class     pic x(40).
000330     03  MCA-Address            pic x(60).
000340     03  MCA-State              pic x(15).
000350     03  MCA-State-Code         pic x(12).
000360     03  filler                 pic x(05).
000370*
