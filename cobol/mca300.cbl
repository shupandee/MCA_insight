000010IDENTIFICATION            DIVISION.
000020*=================================
000030*
000040     PROGRAM-ID.         MCA300.
000050*
000060     AUTHOR.             V B COEN.
000070*
000080     INSTALLATION.       APPLEWOOD COMPUTERS - MCA REGISTRY SUITE.
000090*
000100     DATE-WRITTEN.       20/11/1985.
000110*
000120     DATE-COMPILED.
000130*
000140     SECURITY.           COPYRIGHT (C) 1985-2026 VINCENT B COEN.
000150*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000160*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000170*
000180* Remarks.              Enrichment sampling.  Reads the change log,
000190*                       takes the first N distinct companies (CIN
000200*                       dedup, first occurrence, default N = 50) and
000210*                       writes three derived enrichment records per
000220*                       company, one per source, in fixed source
000230*                       order ZAUBACORP / MCA-API / GST-PORTAL.  No
000240*                       network access is made - every detail field
000250*                       is derived from the Cin itself or is a fixed
000260*                       literal, as required by head office.
000270*
000280* Version.              See Prog-Name in WS.
000290*
000300* Called modules.       None.
000310*
000320* Files used :          CHANGELOG change log (in).
000330*                       ENRICHED enriched-data (out).
000340*                       RPT3 enrichment summary print (out).
000350*
000360* Error messages used.
000370*  Program specific:     MC301.
000380*
000390* Changes:
000400* 20/11/85 vbc - 1.0.00 Created - samples first 50 distinct Cins.
000410* 29/11/85 vbc -    .01 Gst number/Pan number built from the last
000420*                       characters of Cin per the registrar's
000430*                       published check-digit convention - MCA-156.
000440* 06/12/85 vbc -    .02 Sample-Size made a WS item, not a literal,
000450*                       ready for a future parameter card - MCA-161.
000460* 28/09/87 vbc -    .03 Sample-Table search recoded as a straight
000470*                       sequential scan on Cin, replacing an
000480*                       unreliable indexed search - MCA-174.
000490* 15/04/92 jds -    .04 Source order fixed as ZAUBACORP/MCA-API/
000500*                       GST-PORTAL regardless of table build order -
000510*                       MCA-214.
000520* 09/12/95 jds -    .05 Detail fields for the MCA-API source now
000530*                       fixed literals, the earlier version pulled
000540*                       stale values from the old change record -
000550*                       MCA-229.
000560* 04/12/98 rmk -    .06 Y2K - confirmed no 2-digit year fields in
000570*                       this program's date handling - MCA-243.
000580* 22/07/04 rmk -    .07 Cin-Length moved to WS, was a hardcoded
000590*                       literal inside the Gst/Pan tail MOVE -
000600*                       MCA-265.
000610* 11/11/10 ptn -    .08 Enrichment summary widened with a FIELD
000620*                       GROUP and STATE breakdown, matching the
000630*                       MCA100 summary layout - MCA-283.
000640* 27/03/16 ptn -    .09 Comment banners re-typed to match current
000650*                       head office house style - MCA-301.
000660* 30/07/22 ljm -    .10 Copyright block refreshed for the GPL v3
000670*                       notice update - MCA-315.
000680*
000690*****************************************************************
000700* Copyright Notice.
000710* ****************
000720*
000730* This program is part of the Applewood Computers MCA Registry
000740* batch suite and is Copyright (c) Vincent B Coen, 1985-2026 and
000750* later.  Distributed under the terms of the GNU General Public
000760* License, version 3 and later, for personal and in-house business
000770* use.  See the file COPYING for the full text.
000780*****************************************************************
000790*
000800 ENVIRONMENT                DIVISION.
000810*=================================
000820*
000830 COPY  "envdiv.cob".
000840 INPUT-OUTPUT               SECTION.
000850 FILE-CONTROL.
000860     SELECT   MCA-Change-File    ASSIGN TO "CHANGELOG"
000870              ORGANIZATION       SEQUENTIAL
000880              FILE STATUS        WS-Change-Status.
000890     SELECT   MCA-Enrich-File    ASSIGN TO "ENRICHED"
000900              ORGANIZATION       SEQUENTIAL
000910              FILE STATUS        WS-Enrich-Status.
000920     SELECT   Print-File         ASSIGN TO "RPT3"
000930              ORGANIZATION       LINE SEQUENTIAL
000940              FILE STATUS        WS-Print-Status.
000950*
000960 DATA                       DIVISION.
000970 FILE SECTION.
000980*
000990 FD  MCA-Change-File.
001000 COPY "wsmcachg.cob".
001010*
001020 FD  MCA-Enrich-File.
001030 COPY "wsmcaenr.cob".
001040*
001050 FD  Print-File.
001060 01  Print-Line                 pic x(132).
001070*
001080 WORKING-STORAGE SECTION.
001090*-----------------------
001100 77  Prog-Name               pic x(15) value "MCA300 (1.0.10)".
001110*
001120 01  Run-Date-In              pic x(10).
001130*
001140 01  WS-Statuses.
001150     03  WS-Change-Status        pic xx    value "00".
001160     03  WS-Enrich-Status         pic xx    value "00".
001170     03  WS-Print-Status         pic xx    value "00".
001180*
001190 01  WS-Switches.
001200     03  WS-EOF-Sw               pic x     value "N".
001210         88  WS-EOF                        value "Y".
001220     03  WS-Dup-Found-Sw          pic x    value "N".
001230         88  WS-Dup-Found                  value "Y".
001240*
001250 01  WS-Counters.
001260     03  WS-Sample-Size           pic 9(4) comp value 50.
001270     03  WS-Sample-Count          pic 9(4) comp value zero.
001280     03  WS-Sample-Ix             pic 9(4) comp value zero.
001290     03  WS-Source-Ix             pic 9     comp value zero.
001300     03  WS-State-Ix              pic 9     comp value zero.
001310     03  WS-Total-Enriched        pic 9(6) comp value zero.
001320     03  WS-Tot-By-Source occurs 3 pic 9(6) comp value zero.
001330     03  WS-Tot-By-Field  occurs 3 pic 9(6) comp value zero.
001340     03  WS-Tot-By-State  occurs 5 pic 9(6) comp value zero.
001350*
001360 01  WS-Sample-Table.
001370     03  WS-Sample-Entry occurs 50 indexed by WS-Sample-Ex.
001380         05  WS-Sample-Cin       pic x(21).
001390         05  WS-Sample-Name      pic x(60).
001400         05  WS-Sample-State     pic x(15).
001410         05  WS-Sample-Status    pic x(15).
001420*
001430 01  WS-Derive-Work.
001440     03  WS-Gst-Tail              pic x(6).
001450     03  WS-Pan-Tail               pic x(4).
001460     03  WS-Gst-Number              pic x(11).
001470     03  WS-Pan-Number              pic x(10).
001480     03  WS-Cin-Length               pic 99 comp value 21.
001490*
001500 01  WS-Source-Names.
001510     03  WS-Source-Name occurs 3 pic x(12) value
001520         "ZAUBACORP   ", "MCA-API     ", "GST-PORTAL  ".
001530*
001540 01  WS-Field-Names.
001550     03  WS-Field-Name occurs 3 pic x(20) value
001560         "DIRECTOR-NAMES      ", "COMPANY-DETAILS     ",
001570         "GST-DETAILS         ".
001580*
001590 01  WS-SN-Titles               value
001600     "MAHARASHTRA    GUJARAT        DELHI          TAMIL NADU     KARNATAKA      ".
001610     03  WS-SN-Title  occurs 5  pic x(15).
001620*
001630 01  WS-Rpt-Lines.
001640     03  WS-Rpt-Num              pic zzz,zz9.
001650*
001660 01  WS-Date-Formats.
001670     03  WS-Swap                 pic 99.
001680     03  WS-Date                 pic x(10)   value spaces.
001690     03  WS-Intl redefines WS-Date.
001700         05  WS-Intl-Year        pic 9(4).
001710         05  filler              pic x.
001720         05  WS-Intl-Month       pic 99.
001730         05  filler              pic x.
001740         05  WS-Intl-Day         pic 99.
001750     03  WS-UK    redefines WS-Date.
001760         05  WS-Days             pic 99.
001770         05  filler              pic x.
001780         05  WS-Month            pic 99.
001790         05  filler              pic x.
001800         05  WS-Year             pic 9(4).
001810     03  WS-USA   redefines WS-Date.
001820         05  WS-USA-Month        pic 99.
001830         05  filler              pic x.
001840         05  WS-USA-Days         pic 99.
001850         05  filler              pic x(5).
001860*
001870 01  Error-Messages.
001880     03  MC301                   pic x(35) value
001890         "MC301 Change log not found -".
001900*
001910 PROCEDURE DIVISION USING Run-Date-In.
001920*=====================================
001930*
001940 aa000-Main                  SECTION.
001950***********************************
001960*
001970     MOVE     Run-Date-In TO WS-Date.
001980     PERFORM  aa010-Sample-Changes THRU aa010-Exit.
001990     PERFORM  aa020-Emit-Sources   THRU aa020-Exit.
002000     PERFORM  aa030-Print-Summary  THRU aa030-Exit.
002010     MOVE     zero TO RETURN-CODE.
002020     GOBACK.
002030*
002040 aa010-Sample-Changes        SECTION.
002050***********************************
002060*
002070     OPEN     INPUT MCA-Change-File.
002080     IF       WS-Change-Status not = "00"
002090              DISPLAY  MC301
002100              GO TO    aa010-Exit.
002110     MOVE     "N" TO WS-EOF-Sw.
002120     PERFORM  aa015-Sample-One THRU aa015-Exit
002130              UNTIL WS-EOF OR WS-Sample-Count >= WS-Sample-Size.
002140     CLOSE    MCA-Change-File.
002150 aa010-Exit.
002160     EXIT     SECTION.
002170*
002180 aa015-Sample-One            SECTION.
002190***********************************
002200*
002210     READ     MCA-Change-File NEXT RECORD
002220              AT END MOVE "Y" TO WS-EOF-Sw
002230              GO TO aa015-Exit
002240     END-READ.
002250     PERFORM  zz040-Search-Sample THRU zz040-Exit.
002260     IF       not WS-Dup-Found
002270              ADD 1 TO WS-Sample-Count
002280              SET WS-Sample-Ex TO WS-Sample-Count
002290              MOVE MCA-Chg-Cin          TO WS-Sample-Cin (WS-Sample-Ex)
002300              MOVE MCA-Chg-Company-Name TO WS-Sample-Name (WS-Sample-Ex)
002310              MOVE MCA-Chg-State        TO WS-Sample-State (WS-Sample-Ex)
002320              MOVE MCA-Chg-Status       TO WS-Sample-Status (WS-Sample-Ex).
002330 aa015-Exit.
002340     EXIT     SECTION.
002350*
002360 zz040-Search-Sample         SECTION.
002370***********************************
002380*
002390     MOVE     "N" TO WS-Dup-Found-Sw.
002400     MOVE     1   TO WS-Sample-Ix.
002410     PERFORM  zz040-Scan THRU zz040-Scan-Exit
002420              UNTIL WS-Sample-Ix > WS-Sample-Count OR WS-Dup-Found.
002430 zz040-Exit.
002440     EXIT     SECTION.
002450*
002460 zz040-Scan.
002470     SET      WS-Sample-Ex TO WS-Sample-Ix.
002480     IF       WS-Sample-Cin (WS-Sample-Ex) = MCA-Chg-Cin
002490              MOVE "Y" TO WS-Dup-Found-Sw
002500     ELSE
002510              ADD 1 TO WS-Sample-Ix
002520     END-IF.
002530 zz040-Scan-Exit.
002540     EXIT.
002550*
002560 aa020-Emit-Sources          SECTION.
002570***********************************
002580*
002590     OPEN     OUTPUT MCA-Enrich-File.
002600     MOVE     1 TO WS-Sample-Ix.
002610     PERFORM  aa025-Emit-One-Company THRU aa025-Exit
002620              UNTIL WS-Sample-Ix > WS-Sample-Count.
002630     CLOSE    MCA-Enrich-File.
002640 aa020-Exit.
002650     EXIT     SECTION.
002660*
002670 aa025-Emit-One-Company      SECTION.
002680***********************************
002690*
002700     SET      WS-Sample-Ex TO WS-Sample-Ix.
002710     MOVE     1 TO WS-Source-Ix.
002720     PERFORM  zz050-Emit-One-Source THRU zz050-Exit
002730              UNTIL WS-Source-Ix > 3.
002740     ADD      1 TO WS-Sample-Ix.
002750 aa025-Exit.
002760     EXIT     SECTION.
002770*
002780 zz050-Emit-One-Source       SECTION.
002790***********************************
002800*
002810     MOVE     spaces TO MCA-Enrich-Record.
002820     MOVE     WS-Sample-Cin (WS-Sample-Ex)    TO MCA-Enr-Cin.
002830     MOVE     WS-Sample-Name (WS-Sample-Ex)   TO MCA-Enr-Company-Name.
002840     MOVE     WS-Sample-State (WS-Sample-Ex)  TO MCA-Enr-State.
002850     MOVE     WS-Sample-Status (WS-Sample-Ex) TO MCA-Enr-Status.
002860     MOVE     WS-Source-Name (WS-Source-Ix)   TO MCA-Enr-Source.
002870     MOVE     WS-Field-Name (WS-Source-Ix)    TO MCA-Enr-Field.
002880     EVALUATE WS-Source-Ix
002890         WHEN 1
002900              PERFORM zz055-Derive-Zauba THRU zz055-Exit
002910         WHEN 2
002920              PERFORM zz060-Derive-Mca   THRU zz060-Exit
002930         WHEN 3
002940              PERFORM zz070-Derive-Gst   THRU zz070-Exit
002950     END-EVALUATE.
002960     WRITE    MCA-Enrich-Record.
002970     ADD      1 TO WS-Total-Enriched.
002980     ADD      1 TO WS-Tot-By-Source (WS-Source-Ix).
002990     ADD      1 TO WS-Tot-By-Field (WS-Source-Ix).
003000     PERFORM  zz090-Tally-State THRU zz090-Exit.
003010     ADD      1 TO WS-Source-Ix.
003020 zz050-Exit.
003030     EXIT     SECTION.
003040*
003050 zz055-Derive-Zauba           SECTION.
003060************************************
003070*
003080     STRING   "https://www.zaubacorp.com/company/"
003090              MCA-Enr-Cin DELIMITED BY SIZE
003100              INTO MCA-Enr-Source-Url.
003110     MOVE     "JOHN DOE;JANE SMITH"  TO MCA-Enr-Detail-1.
003120     MOVE     "TECHNOLOGY"           TO MCA-Enr-Detail-2.
003130 zz055-Exit.
003140     EXIT     SECTION.
003150*
003160 zz060-Derive-Mca              SECTION.
003170************************************
003180*
003190     STRING   "https://api.mca.gov.in/api/v1/company/"
003200              MCA-Enr-Cin DELIMITED BY SIZE
003210              INTO MCA-Enr-Source-Url.
003220     MOVE     "PRIVATE LIMITED"        TO MCA-Enr-Detail-1.
003230     MOVE     "SOFTWARE DEVELOPMENT"   TO MCA-Enr-Detail-2.
003240 zz060-Exit.
003250     EXIT     SECTION.
003260*
003270 zz070-Derive-Gst               SECTION.
003280************************************
003290*
003300     MOVE     "https://www.gst.gov.in/search-taxpayer"
003310              TO MCA-Enr-Source-Url.
003320     MOVE     MCA-Enr-Cin (16:6) TO WS-Gst-Tail.
003330     MOVE     MCA-Enr-Cin (18:4) TO WS-Pan-Tail.
003340     STRING   "29" WS-Gst-Tail "1Z1" DELIMITED BY SIZE
003350              INTO WS-Gst-Number.
003360     STRING   "ABCDE" WS-Pan-Tail "F" DELIMITED BY SIZE
003370              INTO WS-Pan-Number.
003380     MOVE     WS-Gst-Number TO MCA-Enr-Detail-1.
003390     MOVE     WS-Pan-Number TO MCA-Enr-Detail-2.
003400 zz070-Exit.
003410     EXIT     SECTION.
003420*
003430 zz090-Tally-State             SECTION.
003440************************************
003450*
003460     EVALUATE MCA-Enr-State
003470         WHEN "Maharashtra"  ADD 1 TO WS-Tot-By-State (1)
003480         WHEN "Gujarat"      ADD 1 TO WS-Tot-By-State (2)
003490         WHEN "Delhi"        ADD 1 TO WS-Tot-By-State (3)
003500         WHEN "Tamil Nadu"   ADD 1 TO WS-Tot-By-State (4)
003510         WHEN "Karnataka"    ADD 1 TO WS-Tot-By-State (5)
003520         WHEN OTHER          CONTINUE
003530     END-EVALUATE.
003540 zz090-Exit.
003550     EXIT     SECTION.
003560*
003570 aa030-Print-Summary          SECTION.
003580************************************
003590*
003600     OPEN     OUTPUT Print-File.
003610     MOVE     "=== ENRICHMENT SUMMARY ===" TO Print-Line.
003620     WRITE    Print-Line.
003630     MOVE     WS-Sample-Count TO WS-Rpt-Num.
003640     STRING   "DISTINCT COMPANIES SAMPLED: " WS-Rpt-Num
003650              DELIMITED BY SIZE INTO Print-Line.
003660     WRITE    Print-Line.
003670     MOVE     WS-Total-Enriched TO WS-Rpt-Num.
003680     STRING   "TOTAL ENRICHMENT RECORDS:   " WS-Rpt-Num
003690              DELIMITED BY SIZE INTO Print-Line.
003700     WRITE    Print-Line.
003710     MOVE     WS-Tot-By-Source (1) TO WS-Rpt-Num.
003720     STRING   "ZAUBACORP RECORDS:          " WS-Rpt-Num
003730              DELIMITED BY SIZE INTO Print-Line.
003740     WRITE    Print-Line.
003750     MOVE     WS-Tot-By-Source (2) TO WS-Rpt-Num.
003760     STRING   "MCA-API RECORDS:            " WS-Rpt-Num
003770              DELIMITED BY SIZE INTO Print-Line.
003780     WRITE    Print-Line.
003790     MOVE     WS-Tot-By-Source (3) TO WS-Rpt-Num.
003800     STRING   "GST-PORTAL RECORDS:         " WS-Rpt-Num
003810              DELIMITED BY SIZE INTO Print-Line.
003820     WRITE    Print-Line.
003830     MOVE     "FIELD GROUP             COUNT" TO Print-Line.
003840     WRITE    Print-Line.
003850     MOVE     1 TO WS-Source-Ix.
003860     PERFORM  aa035-Print-Field-Line THRU aa035-Exit
003870              UNTIL WS-Source-Ix > 3.
003880     MOVE     "STATE           COUNT" TO Print-Line.
003890     WRITE    Print-Line.
003900     MOVE     1 TO WS-State-Ix.
003910     PERFORM  aa037-Print-State-Line THRU aa037-Exit
003920              UNTIL WS-State-Ix > 5.
003930*
003940     CLOSE    Print-File.
003950 aa030-Exit.
003960     EXIT     SECTION.
003970*
003980 aa035-Print-Field-Line.
003990     IF       WS-Tot-By-Field (WS-Source-Ix) > zero
004000              MOVE WS-Tot-By-Field (WS-Source-Ix) TO WS-Rpt-Num
004010              STRING WS-Field-Name (WS-Source-Ix) "  " WS-Rpt-Num
004020                     DELIMITED BY SIZE INTO Print-Line
004030              WRITE  Print-Line.
004040     ADD      1 TO WS-Source-Ix.
004050 aa035-Exit.
004060     EXIT.
004070*
004080 aa037-Print-State-Line.
004090     IF       WS-Tot-By-State (WS-State-Ix) > zero
004100              MOVE WS-Tot-By-State (WS-State-Ix) TO WS-Rpt-Num
004110              STRING WS-SN-Title (WS-State-Ix) "  " WS-Rpt-Num
004120                     DELIMITED BY SIZE INTO Print-Line
004130              WRITE  Print-Line.
004140     ADD      1 TO WS-State-Ix.
004150 aa037-Exit.
004160     EXIT.
004170*
