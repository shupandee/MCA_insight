000010*******************************************
000020*                                          *
000030*  Record Definition For Daily Snapshot   *
000040*           File                          *
000050*     Uses Mca-Snp-Cin as key             *
000060*******************************************
000070*  File size 303 bytes incl growth filler.
000080*
000090* THESE FIELD DEFINITIONS MAY NEED CHANGING
000100*
000110* 19/11/85 vbc - Created.  One snapshot file per run day, same
000120*                Snp-Snapshot-Date value stamped on every record in it.
000130* 25/11/85 vbc - Confirmed layout holds same company fields as the
000140*                master less State-Code (added only on consolidation).
000150*
000160 01  MCA-Snapshot-Record.
000170     03  MCA-Snp-Cin              pic x(21).
000180     03  MCA-Snp-Company-Name     pic x(60).
000190     03  MCA-Snp-Company-Status   pic x(15).
000200     03  MCA-Snp-Authorized-Cap   pic 9(13)v99.
000210     03  MCA-Snp-Paidup-Cap       pic 9(13)v99.
000220     03  MCA-Snp-Address          pic x(60).
000230     03  MCA-Snp-Industry-Class   pic x(40).
000240     03  MCA-Snp-State            pic x(15).
000250     03  MCA-Snp-Snapshot-Date    pic x(10).
000260     03  filler                   pic x(52).
000270*
