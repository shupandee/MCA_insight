000010*****************************************************
000020*                                                    *
000030*  House Environment Division Boilerplate           *
000040*     Copied into every MCA batch program            *
000050*****************************************************
000060* 19/10/85 vbc - Created for MCA registry suite.
000070* 02/12/85 vbc - Added UPSI-0 test switch for dry-run mode.
000080* 09/02/86 vbc - Added MCA-ALPHA class test used by field edits.
000090*
000100 CONFIGURATION SECTION.
000110*----------------------
000120 SOURCE-COMPUTER.  GENERIC-HOUSE-COMPUTER.
000130 OBJECT-COMPUTER.  GENERIC-HOUSE-COMPUTER.
000140 SPECIAL-NAMES.
000150       C01 IS TOP-OF-FORM
000160       UPSI-0 IS WS-Dry-Run-Switch
000170           ON STATUS IS WS-Dry-Run
000180           OFF STATUS IS WS-Not-Dry-Run
000190       CLASS MCA-ALPHA IS "A" THRU "Z".
000200*
