000010IDENTIFICATION            DIVISION.
000020*=================================
000030*
000040     PROGRAM-ID.         MCA000.
000050*
000060     AUTHOR.             V B COEN.
000070*
000080     INSTALLATION.       APPLEWOOD COMPUTERS - MCA REGISTRY SUITE.
000090*
000100     DATE-WRITTEN.       18/11/1985.
000110*
000120     DATE-COMPILED.
000130*
000140     SECURITY.           COPYRIGHT (C) 1985-2026 VINCENT B COEN.
000150*                         DISTRIBUTED UNDER THE GNU GENERAL PUBLIC
000160*                         LICENSE.  SEE THE FILE COPYING FOR DETAILS.
000170*
000180* Remarks.              Nightly start-of-run driver for the MCA company
000190*                       registry batch.  Runs the four mandatory steps
000200*                       in order (Consolidation, Change Detection,
000210*                       Enrichment, Daily Summary) then the Statistics
000220*                       pass, each as a separate called module, same
000230*                       as the old Start Of Day chaining used to hand
000240*                       off between payroll modules.
000250*
000260* Version.              See Prog-Name in WS.
000270*
000280* Called modules.       MCA100. MCA200. MCA300. MCA400. MCA500.
000290*
000300* Error messages used.
000310*  System wide:          SY001.
000320*
000330* Changes:
000340* 18/11/85 vbc - 1.0.00 Created - drives the nightly registry run.
000350* 02/12/85 vbc -    .01 Added Return-Code test after each call so a
000360*                        hard file error stops the chain - ticket
000370*                        MCA-101.
000380* 14/01/86 vbc -    .02 Run-Date now stamped from CURRENT-DATE rather
000390*                        than accepted from the operator, batch has no
000400*                        interactive component - ticket MCA-118.
000410* 09/03/86 vbc -    .03 Tidy up comments, no logic change.
000420* 17/07/87 vbc -    .04 Abort-Sw now tested before the UNIT 2 call so
000430*                       a UNIT 1 warning-only run still proceeds to
000440*                       change detection - ticket MCA-188.
000450* 22/02/91 jds -    .05 Step-No now set ahead of each CALL so an
000460*                       abend dump shows which step was running on
000470*                       the overnight shift - MCA-210.
000480* 14/09/94 jds -    .06 GOBACK now used in place of STOP RUN so the
000490*                       final Return-Code reaches the scheduler -
000500*                       MCA-224.
000510* 30/11/98 rmk -    .07 Y2K - Run-Date field confirmed to carry the
000520*                       full 4-digit century throughout, no 2-digit
000530*                       year fields remain in this driver - MCA-241.
000540* 19/04/03 rmk -    .08 Step-No redefined COMP, was unsigned DISPLAY
000550*                       and padding the dump with leading zeros -
000560*                       MCA-259.
000570* 11/08/09 ptn -    .09 Abort-Sw now checked directly after each
000580*                       CALL, the old chain ran one extra step past
000590*                       a failed UNIT before stopping - MCA-277.
000600* 05/03/15 ptn -    .10 Comment banners re-typed to match current
000610*                       head office house style - MCA-298.
000620* 27/10/21 ljm -    .11 Copyright block refreshed for the GPL v3
000630*                       notice update - MCA-312.
000640*
000650*****************************************************************
000660* Copyright Notice.
000670* ****************
000680*
000690* This program is part of the Applewood Computers MCA Registry
000700* batch suite and is Copyright (c) Vincent B Coen, 1985-2026 and
000710* later.  Distributed under the terms of the GNU General Public
000720* License, version 3 and later, for personal and in-house business
000730* use.  See the file COPYING for the full text.
000740*****************************************************************
000750*
000760 ENVIRONMENT                DIVISION.
000770*=================================
000780*
000790 COPY  "envdiv.cob".
000800 INPUT-OUTPUT               SECTION.
000810 FILE-CONTROL.
000820 DATA                       DIVISION.
000830 FILE SECTION.
000840 WORKING-STORAGE SECTION.
000850*-----------------------
000860 77  Prog-Name               pic x(15) value "MCA000 (1.0.11)".
000870*
000880 01  WS-Run-Control.
000890     03  WS-Return-Code      pic s9(4)  comp value zero.
000900     03  WS-Step-No          pic 9      comp value zero.
000910     03  WS-Abort-Sw         pic x             value "N".
000920         88  WS-Abort                          value "Y".
000930*
000940 01  WS-Date-Formats.
000950     03  WS-Swap             pic 99.
000960     03  WS-Date             pic x(10)   value "9999-99-99".
000970     03  WS-Intl redefines WS-Date.
000980         05  WS-Intl-Year    pic 9(4).
000990         05  filler          pic x.
001000         05  WS-Intl-Month   pic 99.
001010         05  filler          pic x.
001020         05  WS-Intl-Day     pic 99.
001030     03  WS-UK    redefines WS-Date.
001040         05  WS-Days         pic 99.
001050         05  filler          pic x.
001060         05  WS-Month        pic 99.
001070         05  filler          pic x.
001080         05  WS-Year         pic 9(4).
001090     03  WS-USA   redefines WS-Date.
001100         05  WS-USA-Month    pic 99.
001110         05  filler          pic x.
001120         05  WS-USA-Days     pic 99.
001130         05  filler          pic x(5).
001140*
001150 01  WSE-Date-Block.
001160     03  WSE-Year            pic 9(4).
001170     03  WSE-Month           pic 99.
001180     03  WSE-Days            pic 99.
001190     03  WSE-HH              pic 99.
001200     03  WSE-MM              pic 99.
001210     03  WSE-SS              pic 99.
001220     03  filler              pic x(9).
001230*
001240 01  Run-Date                pic x(10).
001250*
001260 01  Error-Messages.
001270     03  SY001               pic x(40) value
001280         "SY001 Step aborted - Run-Date not set".
001290*
001300 PROCEDURE DIVISION.
001310*===================
001320*
001330 aa000-Main                  SECTION.
001340***********************************
001350*
001360     MOVE     CURRENT-DATE TO WSE-Date-Block.
001370     MOVE     WSE-Year  TO WS-Intl-Year.
001380     MOVE     WSE-Month TO WS-Intl-Month.
001390     MOVE     WSE-Days  TO WS-Intl-Day.
001400     MOVE     WS-Date   TO Run-Date.
001410     IF       Run-Date = spaces
001420              DISPLAY  SY001
001430              MOVE     "Y" TO WS-Abort-Sw
001440              GO TO    aa000-Exit.
001450*
001460     PERFORM  aa010-Call-Consolidation THRU aa010-Exit.
001470     IF       WS-Abort GO TO aa000-Exit.
001480     PERFORM  aa020-Call-Change-Detect THRU aa020-Exit.
001490     IF       WS-Abort GO TO aa000-Exit.
001500     PERFORM  aa030-Call-Enrichment    THRU aa030-Exit.
001510     IF       WS-Abort GO TO aa000-Exit.
001520     PERFORM  aa040-Call-Daily-Summary THRU aa040-Exit.
001530     IF       WS-Abort GO TO aa000-Exit.
001540     PERFORM  aa050-Call-Statistics    THRU aa050-Exit.
001550*
001560 aa000-Exit.
001570     GOBACK.
001580*
001590 aa010-Call-Consolidation    SECTION.
001600***********************************
001610*
001620     MOVE     1 TO WS-Step-No.
001630     CALL     "MCA100" USING Run-Date.
001640     MOVE     RETURN-CODE TO WS-Return-Code.
001650     IF       WS-Return-Code not = zero
001660              MOVE "Y" TO WS-Abort-Sw.
001670 aa010-Exit.
001680     EXIT     SECTION.
001690*
001700 aa020-Call-Change-Detect    SECTION.
001710***********************************
001720*
001730     MOVE     2 TO WS-Step-No.
001740     CALL     "MCA200" USING Run-Date.
001750     MOVE     RETURN-CODE TO WS-Return-Code.
001760     IF       WS-Return-Code not = zero
001770              MOVE "Y" TO WS-Abort-Sw.
001780 aa020-Exit.
001790     EXIT     SECTION.
001800*
001810 aa030-Call-Enrichment       SECTION.
001820***********************************
001830*
001840     MOVE     3 TO WS-Step-No.
001850     CALL     "MCA300" USING Run-Date.
001860     MOVE     RETURN-CODE TO WS-Return-Code.
001870     IF       WS-Return-Code not = zero
001880              MOVE "Y" TO WS-Abort-Sw.
001890 aa030-Exit.
001900     EXIT     SECTION.
001910*
001920 aa040-Call-Daily-Summary    SECTION.
001930***********************************
001940*
001950     MOVE     4 TO WS-Step-No.
001960     CALL     "MCA400" USING Run-Date.
001970     MOVE     RETURN-CODE TO WS-Return-Code.
001980     IF       WS-Return-Code not = zero
001990              MOVE "Y" TO WS-Abort-Sw.
002000 aa040-Exit.
002010     EXIT     SECTION.
002020*
002030 aa050-Call-Statistics       SECTION.
002040***********************************
002050*
002060     MOVE     5 TO WS-Step-No.
002070     CALL     "MCA500" USING Run-Date.
002080     MOVE     RETURN-CODE TO WS-Return-Code.
002090 aa050-Exit.
002100     EXIT     SECTION.
002110*
