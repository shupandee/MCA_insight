000010*******************************************
000020*                                          *
000030*  Record Definition For Change-Log       *
000040*           File                          *
000050*     Sequential, append only             *
000060*******************************************
000070*  File size 290 bytes incl growth filler.
000080*
000090* THESE FIELD DEFINITIONS MAY NEED CHANGING
000100*
000110* 20/11/85 vbc - Created.  Written by mca200, read by mca300/400/500.
000120* 27/11/85 vbc - Chg-Field-Changed holds ALL for a new incorporation
000130*                and STATUS for a deregistration - ticket MCA-130.
000140*
000150 01  MCA-Change-Record.
000160     03  MCA-Chg-Cin            pic x(21).
000170     03  MCA-Chg-Change-Type    pic x(20).
000180     03  MCA-Chg-Field-Changed  pic x(25).
000190     03  MCA-Chg-Old-Value      pic x(60).
000200     03  MCA-Chg-New-Value      pic x(60).
000210     03  MCA-Chg-Change-Date    pic x(10).
000220     03  MCA-Chg-Company-Name   pic x(60).
000230     03  MCA-Chg-State          pic x(15).
000240     03  MCA-Chg-Status         pic x(15).
000250     03  filler                 pic x(04).
000260*
